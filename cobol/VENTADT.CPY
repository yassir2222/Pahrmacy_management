000100*****************************************************************         
000200* COPYBOOK.....: VENTADT.CPY                                              
000300* DESCRIPCION..: LAYOUT DE LINEA DE VENTA (DETALLE DE FACTURA,            
000400*                UN MEDICAMENTO VENDIDO DENTRO DE UNA VENTA).             
000500* ARCHIVO......: VENTADT.DAT (INDEXADO, CLAVE LIN-ID)                     
000600*                CLAVE ALTERNA: LIN-VENTA-ID (CON DUPLICADOS) --          
000700*                PERMITE RELEER TODAS LAS LINEAS DE UNA VENTA             
000800*                (USADO POR FARM-OP3 PARA LA RESTITUCION).                
000900*****************************************************************         
001000* HISTORIAL DE CAMBIOS                                                    
001100*-----------------------------------------------------------------        
001200* FECHA      PROG.  TICKET    DESCRIPCION                                 
001300*-----------------------------------------------------------------        
001400* 1989-05-02 C.RUZ  SF-0014   VERSION INICIAL, DERIVADA DEL VIEJO         
001500*                             LAYOUT DE MOVIMIENTO-MEDICAMENTO.           
001600* 1996-02-27 M.SOTO SF-0098   SE AGREGA CLAVE ALTERNA POR VENTA           
001700*                             PARA SOPORTAR LA MODIFICACION DE            
001800*                             VENTAS YA GRABADAS.                         
001900* 1999-01-06 R.PENA SF-0117   REVISION Y2K: FECHA DE VENCIMIENTO          
002000*                             PASA A CCYYMMDD DE 8 DIGITOS.               
002100*****************************************************************         
002200 01  FARM-REG-LINEA.                                                      
002300*    IDENTIFICADOR UNICO DE LA LINEA DE VENTA.                            
002400     05  LIN-ID                      PIC 9(9).                            
002500*    VENTA A LA QUE PERTENECE ESTA LINEA (CLAVE FORANEA).                 
002600     05  LIN-VENTA-ID                PIC 9(9).                            
002700*    PRODUCTO VENDIDO EN ESTA LINEA (CLAVE FORANEA).                      
002800     05  LIN-PRODUCTO-ID             PIC 9(9).                            
002900*    CANTIDAD VENDIDA EN ESTA LINEA. DEBE SER MAYOR QUE CERO.             
003000     05  LIN-CANTIDAD                PIC 9(9).                            
003100*    PRECIO UNITARIO APLICADO A ESTA LINEA (TTC). DEBE SER MAYOR          
003200*    O IGUAL A CERO.                                                      
003300     05  LIN-PRECIO-VENTA-TTC        PIC S9(8)V99.                        
003400*    NUMERO DE LOTE DEL CUAL SE ASUME FUE TOMADA LA CANTIDAD              
003500*    (INFORMATIVO -- LA ASIGNACION FIFO REAL PUEDE HABER TOMADO           
003600*    DE VARIOS LOTES; AQUI SE REGISTRA EL PRIMERO/PRINCIPAL).             
003700     05  LIN-NUMERO-LOTE             PIC X(100).                          
003800*    FECHA DE VENCIMIENTO ARRASTRADA DESDE EL LOTE, CCYYMMDD.             
003900     05  LIN-FECHA-VENCIMIENTO       PIC 9(8).                            
004000*    VISTA REDEFINIDA DE LA FECHA DE VENCIMIENTO PARA INFORMES.           
004100     05  LIN-FEVENC-COMPONENTES REDEFINES                                 
004200         LIN-FECHA-VENCIMIENTO.                                           
004300         10  LIN-FEVENC-SIGLO        PIC 9(2).                            
004400         10  LIN-FEVENC-ANO          PIC 9(2).                            
004500         10  LIN-FEVENC-MES          PIC 9(2).                            
004600         10  LIN-FEVENC-DIA          PIC 9(2).                            
004700*    MONTO TOTAL DE LA LINEA -- DERIVADO: LIN-PRECIO-VENTA-TTC            
004800*    MULTIPLICADO POR LIN-CANTIDAD, REDONDEADO A 2 DECIMALES.             
004900     05  LIN-MONTO-TOTAL             PIC S9(10)V99.                       
005000*    RELLENO HASTA EL ANCHO DE REGISTRO ESTANDAR DEL DETALLE.             
005100     05  FILLER                      PIC X(30).                           
