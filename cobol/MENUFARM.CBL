000100*****************************************************************         
000200* PROGRAMA CONDUCTOR DEL LOTE BATCH NOCTURNO DE FARMACIA. LLAMA EN        
000300* SECUENCIA A LOS TRES PROCESOS DE MOVIMIENTO (RECEPCION DE STOCK,        
000400* CREACION DE VENTAS Y MODIFICACION DE VENTAS) Y EMITE EL INFORME         
000500* DE RESUMEN DE LA CORRIDA. REEMPLAZA AL VIEJO MENU INTERACTIVO           
000600* DE PANTALLA -- EL LOTE CORRE SOLO, SIN OPERADOR EN LINEA.               
000700*****************************************************************         
000800 IDENTIFICATION DIVISION.                                                 
000900 PROGRAM-ID. MENUFARM.                                                    
001000 AUTHOR. C-RUZ.                                                           
001100 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001200 DATE-WRITTEN. 1989-05-02.                                                
001300 DATE-COMPILED.                                                           
001400 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001500*****************************************************************         
001600* HISTORIAL DE CAMBIOS                                                    
001700*-----------------------------------------------------------------        
001800* FECHA      PROG.  TICKET    DESCRIPCION                                 
001900*-----------------------------------------------------------------        
002000* 1989-05-02 C.RUZ  SF-0014   VERSION INICIAL, DERIVADA DEL MENU          
002100*                             DE PANTALLA. SE QUITA LA PANTALLA Y         
002200*                             SE DEJA SOLO EL LLAMADO EN SECUENCIA        
002300*                             A LAS OPCIONES DE MOVIMIENTO.               
002400* 1993-10-08 M.SOTO SF-0071   SE AGREGA EL PASO DE RECEPCION DE           
002500*                             STOCK (FARM-OP1) ANTES DE LAS VENTAS        
002600*                             PARA QUE LOS LOTES NUEVOS DEL DIA           
002700*                             ESTEN DISPONIBLES AL VENDER.                
002800* 1997-05-15 M.SOTO SF-0104   SE AGREGA EL PASO DE MODIFICACION DE        
002900*                             VENTAS (FARM-OP3) AL FINAL DE LA            
003000*                             CORRIDA.                                    
003100* 1999-01-06 R.PENA SF-0117   REVISION Y2K -- SIN CAMBIOS, ESTE           
003200*                             PROGRAMA NO MANEJA FECHAS.                  
003300* 2005-02-11 R.PENA SF-0181   SE AGREGA EL INFORME DE RESUMEN DE          
003400*                             LA CORRIDA (ANTES SOLO QUEDABA EN LA        
003500*                             BITACORA DEL SISTEMA).                      
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     CLASS NUMERICOS IS "0" THRU "9"                                      
004200     UPSI-0 IS WS-CONMUTADOR-CORRIDA.                                     
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT REPFARM ASSIGN TO REPFARM                                     
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS IS WS-STATUS-REPFARM.                                
004800 DATA DIVISION.                                                           
004900 FILE SECTION.                                                            
005000 FD  REPFARM                                                              
005100     LABEL RECORD IS STANDARD.                                            
005200 01  WS-LINEA-REPORTE                PIC X(132).                          
005300*    VISTA POSICIONAL DE LA LINEA DE REPORTE, PARA ARMAR ENCABEZAD        
005400*    Y TITULOS SIN TENER QUE REDECLARAR EL AREA DE IMPRESION.             
005500 01  WS-LINEA-REPORTE-R REDEFINES                                         
005600     WS-LINEA-REPORTE.                                                    
005700     05  FILLER                      PIC X(132).                          
005800 WORKING-STORAGE SECTION.                                                 
005900 01  WS-ESTADOS-ARCHIVO.                                                  
006000     05  WS-STATUS-REPFARM           PIC XX.                              
006100         88  WS-REPFARM-OK               VALUE "00".                      
006200 01  WS-FECHA-SISTEMA-CORTA          PIC 9(6).                            
006300*    VISTA DESGLOSADA DE LA FECHA CORTA DEL SISTEMA, PARA EL              
006400*    ENCABEZADO DEL INFORME DE RESUMEN.                                   
006500 01  WS-FECHA-SISTEMA-CORTA-R REDEFINES                                   
006600     WS-FECHA-SISTEMA-CORTA.                                              
006700     05  WS-FSC-ANO                  PIC 99.                              
006800     05  WS-FSC-MES                  PIC 99.                              
006900     05  WS-FSC-DIA                  PIC 99.                              
007000 01  WS-RESUMEN-OP1.                                                      
007100     05  WS-R1-RECEPCIONES-PROCESADAS PIC 9(7) COMP.                      
007200     05  WS-R1-RECEPCIONES-RECHAZADAS PIC 9(7) COMP.                      
007300 01  WS-RESUMEN-OP2.                                                      
007400     05  WS-R2-VENTAS-PROCESADAS    PIC 9(7) COMP.                        
007500     05  WS-R2-VENTAS-RECHAZADAS    PIC 9(7) COMP.                        
007600     05  WS-R2-LINEAS-RECHAZADAS    PIC 9(7) COMP.                        
007700 01  WS-RESUMEN-OP3.                                                      
007800     05  WS-R3-VENTAS-MODIFICADAS  PIC 9(7) COMP.                         
007900     05  WS-R3-VENTAS-RECHAZADAS   PIC 9(7) COMP.                         
008000     05  WS-R3-VENTAS-NO-ENCONTRADAS PIC 9(7) COMP.                       
008100     05  WS-R3-LINEAS-RECHAZADAS   PIC 9(7) COMP.                         
008200*    VISTA COMBINADA DE LOS TRES RESUMENES PARA VOLCAR EN UNA SOLA        
008300*    LINEA DE BITACORA SI EL LOTE TERMINA CON ERRORES.                    
008400 01  WS-RESUMENES-COMBINADOS REDEFINES                                    
008500     WS-RESUMEN-OP1.                                                      
008600     05  FILLER                      PIC X(14).                           
008700 01  WS-CONMUTADOR-CORRIDA           PIC X.                               
008800     88  WS-CORRIDA-CON-RECHAZOS         VALUE "1".                       
008900     88  WS-CORRIDA-SIN-RECHAZOS         VALUE "0".                       
009000*    CUENTA LOS PASOS DEL LOTE QUE ALCANZARON A EJECUTARSE (RECEPC        
009100*    VENTAS NUEVAS, MODIFICACIONES) -- CAMPO SUELTO SOLO PARA LA          
009200*    BITACORA DE OPERACION, NO SE IMPRIME EN EL RESUMEN.                  
009300 77  WS-PASOS-EJECUTADOS             PIC 9(1) COMP.                       
009400 PROCEDURE DIVISION.                                                      
009500 1000-INICIO.                                                             
009600     SET WS-CORRIDA-SIN-RECHAZOS TO TRUE.                                 
009700     MOVE ZERO TO WS-PASOS-EJECUTADOS.                                    
009800     ACCEPT WS-FECHA-SISTEMA-CORTA FROM DATE.                             
009900     OPEN OUTPUT REPFARM.                                                 
010000     MOVE ZERO TO WS-R1-RECEPCIONES-PROCESADAS.                           
010100     MOVE ZERO TO WS-R1-RECEPCIONES-RECHAZADAS.                           
010200     MOVE ZERO TO WS-R2-VENTAS-PROCESADAS.                                
010300     MOVE ZERO TO WS-R2-VENTAS-RECHAZADAS.                                
010400     MOVE ZERO TO WS-R2-LINEAS-RECHAZADAS.                                
010500     MOVE ZERO TO WS-R3-VENTAS-MODIFICADAS.                               
010600     MOVE ZERO TO WS-R3-VENTAS-RECHAZADAS.                                
010700     MOVE ZERO TO WS-R3-VENTAS-NO-ENCONTRADAS.                            
010800     MOVE ZERO TO WS-R3-LINEAS-RECHAZADAS.                                
010900     PERFORM 2000-EJECUTAR-RECEPCIONES.                                   
011000     PERFORM 3000-EJECUTAR-VENTAS-NUEVAS.                                 
011100     PERFORM 4000-EJECUTAR-MODIFICACIONES.                                
011200     PERFORM 8000-IMPRIMIR-RESUMEN.                                       
011300     PERFORM 9000-CERRAR.                                                 
011400     STOP RUN.                                                            
011500*    PASO 1 DEL LOTE -- RECEPCION DE STOCK DE LOS PROVEEDORES.            
011600*    DEBE CORRER ANTES QUE LAS VENTAS PARA QUE LOS LOTES DEL DIA          
011700*    ESTEN DISPONIBLES PARA LA ASIGNACION FIFO.                           
011800 2000-EJECUTAR-RECEPCIONES.                                               
011900     CALL "FARM-OP1" USING WS-RESUMEN-OP1.                                
012000     ADD 1 TO WS-PASOS-EJECUTADOS.                                        
012100     IF WS-R1-RECEPCIONES-RECHAZADAS > ZERO                               
012200         SET WS-CORRIDA-CON-RECHAZOS TO TRUE                              
012300     END-IF.                                                              
012400*    PASO 2 DEL LOTE -- CREACION DE VENTAS NUEVAS DEL DIA.                
012500 3000-EJECUTAR-VENTAS-NUEVAS.                                             
012600     CALL "FARM-OP2" USING WS-RESUMEN-OP2.                                
012700     ADD 1 TO WS-PASOS-EJECUTADOS.                                        
012800     IF WS-R2-VENTAS-RECHAZADAS > ZERO OR                                 
012900        WS-R2-LINEAS-RECHAZADAS > ZERO                                    
013000         SET WS-CORRIDA-CON-RECHAZOS TO TRUE                              
013100     END-IF.                                                              
013200*    PASO 3 DEL LOTE -- MODIFICACION DE VENTAS YA GRABADAS.               
013300 4000-EJECUTAR-MODIFICACIONES.                                            
013400     CALL "FARM-OP3" USING WS-RESUMEN-OP3.                                
013500     ADD 1 TO WS-PASOS-EJECUTADOS.                                        
013600     IF WS-R3-VENTAS-RECHAZADAS > ZERO OR                                 
013700        WS-R3-VENTAS-NO-ENCONTRADAS > ZERO OR                             
013800        WS-R3-LINEAS-RECHAZADAS > ZERO                                    
013900         SET WS-CORRIDA-CON-RECHAZOS TO TRUE                              
014000     END-IF.                                                              
014100*    INFORME DE RESUMEN DE LA CORRIDA -- UNA LINEA POR CONTADOR,          
014200*    PARA EL OPERADOR QUE REVISA EL LOTE A LA MANANA SIGUIENTE.           
014300 8000-IMPRIMIR-RESUMEN.                                                   
014400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
014500     STRING "RESUMEN DE CORRIDA BATCH FARMACIA - "                        
014600         WS-FSC-DIA "/" WS-FSC-MES "/" WS-FSC-ANO                         
014700         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
014800     WRITE WS-LINEA-REPORTE AFTER ADVANCING C01 LINES.                    
014900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
015000     STRING "RECEPCIONES PROCESADAS.......: "                             
015100         WS-R1-RECEPCIONES-PROCESADAS                                     
015200         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
015300     WRITE WS-LINEA-REPORTE AFTER ADVANCING 2 LINES.                      
015400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
015500     STRING "RECEPCIONES RECHAZADAS.......: "                             
015600         WS-R1-RECEPCIONES-RECHAZADAS                                     
015700         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
015800     WRITE WS-LINEA-REPORTE AFTER ADVANCING 1 LINES.                      
015900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
016000     STRING "VENTAS NUEVAS PROCESADAS.....: "                             
016100         WS-R2-VENTAS-PROCESADAS                                          
016200         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
016300     WRITE WS-LINEA-REPORTE AFTER ADVANCING 2 LINES.                      
016400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
016500     STRING "VENTAS NUEVAS RECHAZADAS.....: "                             
016600         WS-R2-VENTAS-RECHAZADAS                                          
016700         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
016800     WRITE WS-LINEA-REPORTE AFTER ADVANCING 1 LINES.                      
016900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
017000     STRING "LINEAS DE VENTA RECHAZADAS...: "                             
017100         WS-R2-LINEAS-RECHAZADAS                                          
017200         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
017300     WRITE WS-LINEA-REPORTE AFTER ADVANCING 1 LINES.                      
017400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
017500     STRING "VENTAS MODIFICADAS...........: "                             
017600         WS-R3-VENTAS-MODIFICADAS                                         
017700         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
017800     WRITE WS-LINEA-REPORTE AFTER ADVANCING 2 LINES.                      
017900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
018000     STRING "MODIFICACIONES RECHAZADAS....: "                             
018100         WS-R3-VENTAS-RECHAZADAS                                          
018200         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
018300     WRITE WS-LINEA-REPORTE AFTER ADVANCING 1 LINES.                      
018400     MOVE SPACES TO WS-LINEA-REPORTE.                                     
018500     STRING "VENTAS A MODIFICAR NO HALLADAS: "                            
018600         WS-R3-VENTAS-NO-ENCONTRADAS                                      
018700         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
018800     WRITE WS-LINEA-REPORTE AFTER ADVANCING 1 LINES.                      
018900     MOVE SPACES TO WS-LINEA-REPORTE.                                     
019000     STRING "LINEAS NUEVAS RECHAZADAS.....: "                             
019100         WS-R3-LINEAS-RECHAZADAS                                          
019200         DELIMITED BY SIZE INTO WS-LINEA-REPORTE.                         
019300     WRITE WS-LINEA-REPORTE AFTER ADVANCING 1 LINES.                      
019400     IF WS-CORRIDA-CON-RECHAZOS                                           
019500         MOVE SPACES TO WS-LINEA-REPORTE                                  
019600         STRING "*** LA CORRIDA TUVO RECHAZOS -- REVISAR BITACORA         
019700             "DEL SISTEMA ***"                                            
019800             DELIMITED BY SIZE INTO WS-LINEA-REPORTE                      
019900         WRITE WS-LINEA-REPORTE AFTER ADVANCING 2 LINES                   
020000     END-IF.                                                              
020100 9000-CERRAR.                                                             
020200     CLOSE REPFARM.                                                       
