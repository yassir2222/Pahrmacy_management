000100*****************************************************************         
000200* COPYBOOK.....: VENTAHD.CPY                                              
000300* DESCRIPCION..: LAYOUT DEL ENCABEZADO DE VENTA (FACTURA DE               
000400*                VENTA DE MEDICAMENTOS AL CLIENTE).                       
000500* ARCHIVO......: VENTAHD.DAT (INDEXADO, CLAVE VTA-ID)                     
000600*****************************************************************         
000700* HISTORIAL DE CAMBIOS                                                    
000800*-----------------------------------------------------------------        
000900* FECHA      PROG.  TICKET    DESCRIPCION                                 
001000*-----------------------------------------------------------------        
001100* 1989-05-02 C.RUZ  SF-0014   VERSION INICIAL, DERIVADA DEL VIEJO         
001200*                             LAYOUT DE FACTURA-VENTA.                    
001300* 1995-08-19 M.SOTO SF-0091   SE AGREGA HORA DE VENTA JUNTO A LA          
001400*                             FECHA PARA DESEMPATAR FACTURAS DEL          
001500*                             MISMO DIA EN LOS INFORMES.                  
001600* 1999-01-06 R.PENA SF-0117   REVISION Y2K: FECHA DE VENTA PASA A         
001700*                             CCYYMMDD DE 8 DIGITOS (ANTES DDMMAA)        
001800*****************************************************************         
001900 01  FARM-REG-VENTA.                                                      
002000*    IDENTIFICADOR UNICO DE LA VENTA.                                     
002100     05  VTA-ID                      PIC 9(9).                            
002200*    FECHA Y HORA DE LA VENTA (FECHA DEL SISTEMA AL MOMENTO DE            
002300*    CREAR O MODIFICAR LA VENTA).                                         
002400     05  VTA-FECHA-HORA.                                                  
002500         10  VTA-FECHA               PIC 9(8).                            
002600         10  VTA-HORA                PIC 9(6).                            
002700*    VISTA REDEFINIDA DE LA FECHA PARA DESGLOSE DIA/MES/ANO EN            
002800*    LOS INFORMES DE CONTROL.                                             
002900     05  VTA-FECHA-COMPONENTES REDEFINES                                  
003000         VTA-FECHA-HORA.                                                  
003100         10  VTA-FEVTA-SIGLO         PIC 9(2).                            
003200         10  VTA-FEVTA-ANO           PIC 9(2).                            
003300         10  VTA-FEVTA-MES           PIC 9(2).                            
003400         10  VTA-FEVTA-DIA           PIC 9(2).                            
003500         10  VTA-HOVTA-HORA          PIC 9(2).                            
003600         10  VTA-HOVTA-MINUTO        PIC 9(2).                            
003700         10  VTA-HOVTA-SEGUNDO       PIC 9(2).                            
003800*    MONTO TOTAL DE LA VENTA -- SUMA DE LOS MONTOS DE TODAS LAS           
003900*    LINEAS DE ESTA VENTA. LO CALCULA FARM-OP2/FARM-OP3.                  
004000     05  VTA-MONTO-TOTAL             PIC S9(10)V99.                       
004100*    IDENTIFICADOR DEL USUARIO (CAJERO) QUE REALIZO LA VENTA --           
004200*    CLAVE FORANEA OPACA, SIN VALIDACION DE CREDENCIALES AQUI.            
004300     05  VTA-USUARIO-ID              PIC 9(9).                            
004400*    RELLENO HASTA EL ANCHO DE REGISTRO ESTANDAR DEL ENCABEZADO.          
004500     05  FILLER                      PIC X(40).                           
