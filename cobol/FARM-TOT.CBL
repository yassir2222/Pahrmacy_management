000100*****************************************************************         
000200* SUBRUTINA DE RECALCULO DEL TOTAL DE STOCK DE UN PRODUCTO.               
000300* RECIBE EL ID DE UN PRODUCTO, SUMA LA CANTIDAD DE TODOS SUS              
000400* LOTES EN LOTESTK.DAT Y REGRABA ESE TOTAL EN PRODUIT.DAT. ES EL          
000500* UNICO PUNTO DEL SISTEMA QUE ESCRIBE EL CAMPO                            
000600* PRD-CANTIDAD-TOTAL-STOCK; LO INVOCAN FARM-OP1, FARM-RMV Y, POR          
000700* INTERMEDIO DE ESTOS, FARM-ALO.                                          
000800*****************************************************************         
000900* NOTA DE DISENO: EL RESGUARDO "NO SE PUEDE ELIMINAR UN PRODUCTO          
001000* CON STOCK" (VER NORMA DE MANTENCION DE PRODUCTOS, TICKET                
001100* SF-0031) SE APLICA EN EL DIALOGO DE MANTENCION DE PRODUCTOS,            
001200* FUERA DEL ALCANCE DE ESTE BATCH; ESTE PROGRAMA SOLO MANTIENE EL         
001300* TOTAL DE CONTROL.                                                       
001400*****************************************************************         
001500 IDENTIFICATION DIVISION.                                                 
001600 PROGRAM-ID. FARM-TOT.                                                    
001700 AUTHOR. C-RUZ.                                                           
001800 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001900 DATE-WRITTEN. 1990-09-03.                                                
002000 DATE-COMPILED.                                                           
002100 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
002200*****************************************************************         
002300* HISTORIAL DE CAMBIOS                                                    
002400*-----------------------------------------------------------------        
002500* FECHA      PROG.  TICKET    DESCRIPCION                                 
002600*-----------------------------------------------------------------        
002700* 1990-09-03 C.RUZ  SF-0031   VERSION INICIAL (ANTES OPCION-4,            
002800*                             CONSULTA DE MEDICAMENTOS VENCIDOS;          
002900*                             SE REESCRIBE COMO SUBRUTINA DE              
003000*                             RECALCULO DE TOTAL DE STOCK).               
003100* 1991-06-25 C.RUZ  SF-0045   USA LA CLAVE ALTERNA POR PRODUCTO           
003200*                             DE LOTESTK.DAT EN VEZ DE RECORRER           
003300*                             EL ARCHIVO COMPLETO EN SECUENCIA.           
003400* 1994-11-30 M.SOTO SF-0080   SE AGREGA EL INDICADOR DE STOCK BAJO        
003500*                             EL MINIMO (PRD-IND-BAJO-MINIMO).            
003600* 1999-01-06 R.PENA SF-0117   REVISION Y2K -- SIN CAMBIOS, ESTE           
003700*                             PROGRAMA NO COMPARA FECHAS.                 
003800* 2005-02-11 R.PENA SF-0181   SE DEVUELVE CODIGO DE RETORNO A LOS         
003900*                             LLAMADORES (PRODUCTO NO ENCONTRADO).        
004000* 2006-04-05 R.PENA SF-0195   SE ELIMINA EL CALCULO DEL INDICADOR         
004100*                             STOCK BAJO EL MINIMO -- EL CAMPO SE         
004200*                             QUITO DE PRODUIT.CPY (VER SF-0195 EN        
004300*                             ESA COPIA); ESTA SUBRUTINA SOLO ESCR        
004400*                             PRD-CANTIDAD-TOTAL-STOCK.                   
004500* 2007-08-14 R.PENA SF-0206   PRODUIT.DAT Y LOTESTK.DAT PASAN A           
004600*                             ARCHIVOS EXTERNOS: ESTA SUBRUTINA YA        
004700*                             ABRE NI CIERRA SU PROPIO CANAL, USA         
004800*                             QUE YA DEJO ABIERTO EL PROGRAMA QUE         
004900*                             INICIO LA CADENA DE LLAMADOS (FARM-O        
005000*                             FARM-OP2 O FARM-OP3). ANTES, MIENTRA        
005100*                             FARM-ALO TENIA UN BARRIDO POSICIONAD        
005200*                             EN LOTESTK.DAT, ESTA RUTINA ABRIA UN        
005300*                             SEGUNDO CANAL SOBRE EL MISMO ARCHIVO        
005400*****************************************************************         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     CLASS NUMERICOS IS "0" THRU "9".                                     
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT PRODUIT ASSIGN TO PRODUIT                                     
006300         ORGANIZATION IS INDEXED                                          
006400         ACCESS MODE IS DYNAMIC                                           
006500         RECORD KEY IS PRD-ID                                             
006600         FILE STATUS IS WS-STATUS-PRODUIT.                                
006700     SELECT LOTESTK ASSIGN TO LOTESTK                                     
006800         ORGANIZATION IS INDEXED                                          
006900         ACCESS MODE IS DYNAMIC                                           
007000         RECORD KEY IS LOT-ID                                             
007100         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-VENC                      
007200             WITH DUPLICATES                                              
007300         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-NUM                       
007400             WITH DUPLICATES                                              
007500         FILE STATUS IS WS-STATUS-LOTESTK.                                
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800*    ARCHIVOS EXTERNOS (SF-0206): EL CANAL LO ABRE Y LO CIERRA EL         
007900*    PROGRAMA QUE INICIA LA CADENA DE LLAMADOS.                           
008000 FD  PRODUIT                                                              
008100     IS EXTERNAL                                                          
008200     LABEL RECORD IS STANDARD.                                            
008300 COPY PRODUIT.                                                            
008400 FD  LOTESTK                                                              
008500     IS EXTERNAL                                                          
008600     LABEL RECORD IS STANDARD.                                            
008700 COPY LOTESTK.                                                            
008800 WORKING-STORAGE SECTION.                                                 
008900 01  WS-ESTADOS-ARCHIVO.                                                  
009000     05  WS-STATUS-PRODUIT           PIC XX.                              
009100         88  WS-PRODUIT-OK               VALUE "00".                      
009200     05  WS-STATUS-LOTESTK           PIC XX.                              
009300         88  WS-LOTESTK-OK               VALUE "00".                      
009400         88  WS-LOTESTK-FIN-CLAVE         VALUE "10" "23".                
009500     05  FILLER                      PIC X(10).                           
009600*    VISTA COMBINADA DE LOS DOS CODIGOS DE ESTADO.                        
009700 01  WS-ESTADOS-COMBINADOS REDEFINES                                      
009800     WS-ESTADOS-ARCHIVO.                                                  
009900     05  WS-ESTADOS-4BYTES           PIC X(4).                            
010000     05  FILLER                      PIC X(10).                           
010100 01  WS-ACUMULADORES.                                                     
010200     05  WS-SUMA-CANTIDAD            PIC 9(9) COMP.                       
010300     05  FILLER                      PIC X(10).                           
010400*    VISTA EDITADA DEL ACUMULADOR PARA LA BITACORA.                       
010500 01  WS-ACUMULADORES-R REDEFINES                                          
010600     WS-ACUMULADORES.                                                     
010700     05  FILLER                      PIC X(4).                            
010800     05  FILLER                      PIC X(10).                           
010900*    CONTADOR DE LOTES SUMADOS EN EL BARRIDO -- SOLO PARA LA              
011000*    BITACORA DE DEPURACION, POR ESO QUEDA COMO CAMPO SUELTO.             
011100 77  WS-LOTES-SUMADOS                PIC 9(5) COMP.                       
011200 01  WS-CLAVE-BUSQUEDA.                                                   
011300     05  WS-CB-PRODUCTO-ID           PIC 9(9).                            
011400     05  WS-CB-FECHA-VENC            PIC 9(8).                            
011500*    VISTA REDEFINIDA DE LA CLAVE DE BUSQUEDA COMO UN SOLO                
011600*    CAMPO NUMERICO, PARA TRAZAS DE DEPURACION.                           
011700 01  WS-CLAVE-BUSQUEDA-R REDEFINES                                        
011800     WS-CLAVE-BUSQUEDA.                                                   
011900     05  WS-CBR-CLAVE-COMPLETA       PIC 9(17).                           
012000 01  WS-MENSAJE-BITACORA             PIC X(60).                           
012100 LINKAGE SECTION.                                                         
012200*    PARAMETRO DE ENTRADA/SALIDA -- ID DEL PRODUCTO A RECALCULAR          
012300*    Y CODIGO DE RETORNO.                                                 
012400 01  LK-PARM-RECALCULO.                                                   
012500     05  LK-PRODUCTO-ID              PIC 9(9).                            
012600     05  LK-CODIGO-RETORNO           PIC X.                               
012700         88  LK-RECALCULO-OK             VALUE "0".                       
012800         88  LK-PRODUCTO-NO-EXISTE       VALUE "1".                       
012900 PROCEDURE DIVISION USING LK-PARM-RECALCULO.                              
013000 1000-LEER-PRODUCTO.                                                      
013100     MOVE "0" TO LK-CODIGO-RETORNO.                                       
013200     MOVE ZERO TO WS-SUMA-CANTIDAD.                                       
013300     MOVE ZERO TO WS-LOTES-SUMADOS.                                       
013400     MOVE LK-PRODUCTO-ID TO PRD-ID.                                       
013500     READ PRODUIT                                                         
013600         INVALID KEY                                                      
013700             MOVE "1" TO LK-CODIGO-RETORNO                                
013800             GO TO 4000-CERRAR                                            
013900     END-READ.                                                            
014000 2000-RECALCULAR-TOTAL.                                                   
014100     MOVE LK-PRODUCTO-ID TO WS-CB-PRODUCTO-ID.                            
014200     MOVE ZERO TO WS-CB-FECHA-VENC.                                       
014300     MOVE WS-CB-PRODUCTO-ID TO LOT-CPV-PRODUCTO-ID.                       
014400     MOVE WS-CB-FECHA-VENC TO LOT-CPV-FECHA-VENC.                         
014500     START LOTESTK KEY IS NOT LESS THAN LOT-CLAVE-PROD-VENC               
014600         INVALID KEY GO TO 3000-GRABAR-PRODUCTO                           
014700     END-START.                                                           
014800 2100-SUMAR-LOTE.                                                         
014900     READ LOTESTK NEXT RECORD                                             
015000         AT END GO TO 3000-GRABAR-PRODUCTO                                
015100     END-READ.                                                            
015200     IF LOT-CPV-PRODUCTO-ID NOT = LK-PRODUCTO-ID                          
015300         GO TO 3000-GRABAR-PRODUCTO                                       
015400     END-IF.                                                              
015500     ADD LOT-CANTIDAD TO WS-SUMA-CANTIDAD.                                
015600     ADD 1 TO WS-LOTES-SUMADOS.                                           
015700     GO TO 2100-SUMAR-LOTE.                                               
015800 3000-GRABAR-PRODUCTO.                                                    
015900     MOVE WS-SUMA-CANTIDAD TO PRD-CANTIDAD-TOTAL-STOCK.                   
016000     REWRITE FARM-REG-PRODUCTO                                            
016100         INVALID KEY                                                      
016200             MOVE "1" TO LK-CODIGO-RETORNO                                
016300     END-REWRITE.                                                         
016400 4000-CERRAR.                                                             
016500     GOBACK.                                                              
