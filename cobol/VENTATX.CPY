000100*****************************************************************         
000200* COPYBOOK.....: VENTATX.CPY                                              
000300* DESCRIPCION..: LAYOUT DE LA TRANSACCION DE CREACION DE VENTA            
000400*                (ENTRADA DEL PROCESO BATCH FARM-OP2). CADA VENTA         
000500*                LLEGA COMO UN REGISTRO "H" (ENCABEZADO) SEGUIDO          
000600*                DE UNO O MAS REGISTROS "D" (LINEAS) Y CERRADA            
000700*                POR UN REGISTRO "T" (FIN DE VENTA).                      
000800* ARCHIVO......: VENTATX.DAT (SECUENCIAL POR LINEA, SIN CLAVE,            
000900*                PROCESADO EN EL ORDEN DE ENTRADA).                       
001000*****************************************************************         
001100* HISTORIAL DE CAMBIOS                                                    
001200*-----------------------------------------------------------------        
001300* FECHA      PROG.  TICKET    DESCRIPCION                                 
001400*-----------------------------------------------------------------        
001500* 1989-05-02 C.RUZ  SF-0014   VERSION INICIAL, REEMPLAZA LA               
001600*                             PANTALLA DE INGRESO DE VENTAS.              
001700* 1996-02-27 M.SOTO SF-0098   SE FORMALIZA EL REGISTRO "T" DE FIN         
001800*                             DE VENTA (ANTES SE INFERIA POR EOF).        
001900*****************************************************************         
002000 01  FARM-TX-VENTA.                                                       
002100*    TIPO DE REGISTRO DE LA TRANSACCION.                                  
002200     05  VTX-TIPO-REGISTRO           PIC X.                               
002300         88  VTX-ES-ENCABEZADO           VALUE "H".                       
002400         88  VTX-ES-DETALLE              VALUE "D".                       
002500         88  VTX-ES-FIN-VENTA            VALUE "T".                       
002600*    DATOS DEL ENCABEZADO (TIPO "H") -- IDENTIFICA AL USUARIO             
002700*    (CAJERO) QUE REALIZA LA VENTA.                                       
002800     05  VTX-DATOS-ENCABEZADO.                                            
002900         10  VTX-USUARIO-ID          PIC 9(9).                            
003000         10  FILLER                  PIC X(20).                           
003100*    DATOS DE LA LINEA (TIPO "D") -- UN MEDICAMENTO Y CANTIDAD            
003200*    SOLICITADOS EN LA VENTA.                                             
003300     05  VTX-DATOS-DETALLE REDEFINES                                      
003400         VTX-DATOS-ENCABEZADO.                                            
003500         10  VTX-PRODUCTO-ID         PIC 9(9).                            
003600         10  VTX-CANTIDAD            PIC 9(9).                            
003700         10  VTX-PRECIO-UNITARIO-TTC PIC S9(8)V99.                        
003800*    RELLENO HASTA EL ANCHO DE REGISTRO DE LA TRANSACCION.                
003900     05  FILLER                      PIC X(10).                           
