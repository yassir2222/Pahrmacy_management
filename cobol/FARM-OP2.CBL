000100*****************************************************************         
000200* PROCESO BATCH DE CREACION DE VENTAS. LEE LAS TRANSACCIONES DE           
000300* VENTATX.DAT (UN ENCABEZADO "H", UNA O MAS LINEAS "D" Y UN               
000400* CIERRE "T" POR CADA VENTA), VALIDA Y ASIGNA STOCK LINEA POR             
000500* LINEA LLAMANDO A FARM-ALO, Y GRABA EL ENCABEZADO EN VENTAHD.DAT         
000600* JUNTO CON SUS LINEAS EN VENTADT.DAT. LO INVOCA MENUFARM COMO EL         
000700* SEGUNDO PASO DE LA CORRIDA NOCTURNA.                                    
000800*****************************************************************         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. FARM-OP2.                                                    
001100 AUTHOR. C-RUZ.                                                           
001200 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001300 DATE-WRITTEN. 1989-05-02.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001600*****************************************************************         
001700* HISTORIAL DE CAMBIOS                                                    
001800*-----------------------------------------------------------------        
001900* FECHA      PROG.  TICKET    DESCRIPCION                                 
002000*-----------------------------------------------------------------        
002100* 1989-05-02 C.RUZ  SF-0014   VERSION INICIAL (REEMPLAZA LA               
002200*                             PANTALLA DE INGRESO DE VENTAS DE            
002300*                             OPCION-2; PASA A PROCESO BATCH DE           
002400*                             TRANSACCIONES).                             
002500* 1996-02-27 M.SOTO SF-0098   SE FORMALIZA EL REGISTRO "T" DE FIN         
002600*                             DE VENTA Y SE PERMITEN VARIAS LINEAS        
002700*                             POR VENTA (ANTES SOLO UNA).                 
002800* 1997-05-15 M.SOTO SF-0104   LA ASIGNACION DE STOCK PASA A LA            
002900*                             SUBRUTINA COMPARTIDA FARM-ALO PARA          
003000*                             REUTILIZARLA EN LA MODIFICACION DE          
003100*                             VENTAS (VER FARM-OP3).                      
003200* 1999-01-06 R.PENA SF-0117   REVISION Y2K: FECHA/HORA DE VENTA           
003300*                             PASAN A CCYYMMDD/HHMMSS.                    
003400* 2005-02-11 R.PENA SF-0181   SE ACUMULAN CONTADORES DE VENTAS Y          
003500*                             LINEAS RECHAZADAS PARA EL RESUMEN DE        
003600*                             CORRIDA DE MENUFARM.                        
003700* 2006-05-19 R.PENA SF-0198   UNA LINEA RECHAZADA YA NO TRUNCA LA         
003800*                             VENTA (SE GRABABAN LAS LINEAS BUENAS        
003900*                             SE PERDIA LA MALA, SIN AVISO). AHORA        
004000*                             PRIMERA LINEA MALA RECHAZA LA VENTA         
004100*                             COMPLETA Y SE DEVUELVE A LOTESTK.DAT        
004200*                             STOCK YA TOMADO POR LAS LINEAS BUENA        
004300*                             QUE ALCANZARON A GRABARSE.                  
004400* 2007-08-14 R.PENA SF-0206   PRODUIT.DAT Y LOTESTK.DAT PASAN A           
004500*                             ARCHIVOS EXTERNOS Y ESTE PROGRAMA PA        
004600*                             ABRIR TAMBIEN PRODUIT.DAT (ANTES SOL        
004700*                             ABRIAN FARM-ALO Y FARM-TOT POR SU CU        
004800*                             CADA UNO CON SU PROPIO CANAL). AHORA        
004900*                             FARM-OP2 INICIA LA CADENA DE LLAMADO        
005000*                             ES QUIEN ABRE Y CIERRA AMBOS ARCHIVO        
005100*                             FARM-ALO, FARM-RMV Y FARM-TOT USAN E        
005200*                             MISMO CANAL SIN VOLVER A ABRIRLO.           
005300*****************************************************************         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     CLASS NUMERICOS IS "0" THRU "9".                                     
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT VENTATX ASSIGN TO VENTATX                                     
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS WS-STATUS-VENTATX.                                
006400     SELECT VENTAHD ASSIGN TO VENTAHD                                     
006500         ORGANIZATION IS INDEXED                                          
006600         ACCESS MODE IS DYNAMIC                                           
006700         RECORD KEY IS VTA-ID                                             
006800         FILE STATUS IS WS-STATUS-VENTAHD.                                
006900     SELECT VENTADT ASSIGN TO VENTADT                                     
007000         ORGANIZATION IS INDEXED                                          
007100         ACCESS MODE IS DYNAMIC                                           
007200         RECORD KEY IS LIN-ID                                             
007300         ALTERNATE RECORD KEY IS LIN-VENTA-ID                             
007400             WITH DUPLICATES                                              
007500         FILE STATUS IS WS-STATUS-VENTADT.                                
007600     SELECT LOTESTK ASSIGN TO LOTESTK                                     
007700         ORGANIZATION IS INDEXED                                          
007800         ACCESS MODE IS DYNAMIC                                           
007900         RECORD KEY IS LOT-ID                                             
008000         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-VENC                      
008100             WITH DUPLICATES                                              
008200         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-NUM                       
008300             WITH DUPLICATES                                              
008400         FILE STATUS IS WS-STATUS-LOTESTK.                                
008500     SELECT PRODUIT ASSIGN TO PRODUIT                                     
008600         ORGANIZATION IS INDEXED                                          
008700         ACCESS MODE IS DYNAMIC                                           
008800         RECORD KEY IS PRD-ID                                             
008900         FILE STATUS IS WS-STATUS-PRODUIT.                                
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200 FD  VENTATX                                                              
009300     LABEL RECORD IS STANDARD.                                            
009400 COPY VENTATX.                                                            
009500 FD  VENTAHD                                                              
009600     LABEL RECORD IS STANDARD.                                            
009700 COPY VENTAHD.                                                            
009800 FD  VENTADT                                                              
009900     LABEL RECORD IS STANDARD.                                            
010000 COPY VENTADT.                                                            
010100*    ARCHIVOS EXTERNOS (SF-0206): ESTE PROGRAMA INICIA LA CADENA D        
010200*    LLAMADOS Y ES QUIEN ABRE Y CIERRA EL CANAL; FARM-ALO, FARM-RM        
010300*    Y FARM-TOT LO USAN SIN VOLVER A ABRIRLO.                             
010400 FD  LOTESTK                                                              
010500     IS EXTERNAL                                                          
010600     LABEL RECORD IS STANDARD.                                            
010700 COPY LOTESTK.                                                            
010800 FD  PRODUIT                                                              
010900     IS EXTERNAL                                                          
011000     LABEL RECORD IS STANDARD.                                            
011100 COPY PRODUIT.                                                            
011200 WORKING-STORAGE SECTION.                                                 
011300 01  WS-ESTADOS-ARCHIVO.                                                  
011400     05  WS-STATUS-VENTATX           PIC XX.                              
011500     05  WS-STATUS-VENTAHD           PIC XX.                              
011600         88  WS-VENTAHD-OK               VALUE "00".                      
011700     05  WS-STATUS-VENTADT           PIC XX.                              
011800         88  WS-VENTADT-OK               VALUE "00".                      
011900     05  WS-STATUS-LOTESTK           PIC XX.                              
012000         88  WS-LOTESTK-OK               VALUE "00".                      
012100     05  WS-STATUS-PRODUIT           PIC XX.                              
012200         88  WS-PRODUIT-OK               VALUE "00".                      
012300     05  FILLER                      PIC X(6).                            
012400*    VISTA COMBINADA DE LOS CINCO CODIGOS DE ESTADO.                      
012500 01  WS-ESTADOS-COMBINADOS REDEFINES                                      
012600     WS-ESTADOS-ARCHIVO.                                                  
012700     05  WS-ESTADOS-10BYTES          PIC X(10).                           
012800     05  FILLER                      PIC X(6).                            
012900 01  WS-SWITCHES.                                                         
013000     05  WS-SW-FIN-VENTATX           PIC X.                               
013100         88  WS-FIN-VENTATX              VALUE "S".                       
013200         88  WS-NO-FIN-VENTATX           VALUE "N".                       
013300*    "S" APENAS UNA LINEA DE LA VENTA EN CURSO FALLA LA VALIDACION        
013400*    ASIGNACION DE STOCK -- OBLIGA A DESHACER LAS LINEAS QUE YA           
013500*    ALCANZARON A GRABARSE Y A RECHAZAR TODA LA VENTA (SF-0198).          
013600     05  WS-SW-VENTA-FALLIDA         PIC X.                               
013700         88  WS-VENTA-ES-FALLIDA         VALUE "S".                       
013800         88  WS-VENTA-ES-VALIDA          VALUE "N".                       
013900     05  FILLER                      PIC X(9).                            
014000 01  WS-CONTADORES-ID.                                                    
014100     05  WS-PROXIMO-VENTA-ID         PIC 9(9) COMP.                       
014200     05  WS-PROXIMO-LINEA-ID         PIC 9(9) COMP.                       
014300     05  FILLER                      PIC X(10).                           
014400*    VISTA EDITADA DE LOS CONTADORES DE IDENTIFICADOR PARA LA             
014500*    BITACORA DE ASIGNACION DE CORRELATIVOS.                              
014600 01  WS-CONTADORES-ID-R REDEFINES                                         
014700     WS-CONTADORES-ID.                                                    
014800     05  FILLER                      PIC X(4).                            
014900     05  FILLER                      PIC X(4).                            
015000     05  FILLER                      PIC X(10).                           
015100 01  WS-CONTADORES-CORRIDA.                                               
015200     05  WS-VENTAS-PROCESADAS        PIC 9(7) COMP.                       
015300     05  WS-VENTAS-RECHAZADAS        PIC 9(7) COMP.                       
015400     05  WS-LINEAS-RECHAZADAS        PIC 9(7) COMP.                       
015500     05  FILLER                      PIC X(10).                           
015600*    CUENTA LAS LINEAS DEVUELTAS A LOTESTK.DAT AL DESHACER UNA VEN        
015700*    RECHAZADA (SF-0198) -- SOLO PARA LA BITACORA DE OPERACION, PO        
015800*    ESO QUEDA COMO CAMPO SUELTO Y NO SE INCLUYE EN EL RESUMEN.           
015900 77  WS-LINEAS-DESHECHAS             PIC 9(5) COMP.                       
016000 01  WS-DATOS-VENTA-EN-CURSO.                                             
016100     05  WS-VEC-USUARIO-ID           PIC 9(9).                            
016200     05  WS-VEC-MONTO-TOTAL          PIC S9(10)V99.                       
016300     05  WS-VEC-LINEAS-ESCRITAS      PIC 9(7) COMP.                       
016400     05  FILLER                      PIC X(10).                           
016500 01  WS-FECHA-SISTEMA-CORTA          PIC 9(6).                            
016600 01  WS-FECHA-SISTEMA-CORTA-R REDEFINES                                   
016700     WS-FECHA-SISTEMA-CORTA.                                              
016800     05  WS-FSC-ANO                  PIC 9(2).                            
016900     05  WS-FSC-MES                  PIC 9(2).                            
017000     05  WS-FSC-DIA                  PIC 9(2).                            
017100 01  WS-HORA-SISTEMA-LARGA           PIC 9(8).                            
017200 01  WS-HORA-SISTEMA-LARGA-R REDEFINES                                    
017300     WS-HORA-SISTEMA-LARGA.                                               
017400     05  WS-HSL-HORA                 PIC 9(2).                            
017500     05  WS-HSL-MINUTO               PIC 9(2).                            
017600     05  WS-HSL-SEGUNDO              PIC 9(2).                            
017700     05  WS-HSL-CENTESIMA            PIC 9(2).                            
017800 01  WS-HORA-VENTA-HHMMSS.                                                
017900     05  WS-HV-HORA                  PIC 9(2).                            
018000     05  WS-HV-MINUTO                PIC 9(2).                            
018100     05  WS-HV-SEGUNDO               PIC 9(2).                            
018200 01  WS-FECHA-VENTA-CCYYMMDD         PIC 9(8).                            
018300 01  WS-FECHA-VENTA-CCYYMMDD-R REDEFINES                                  
018400     WS-FECHA-VENTA-CCYYMMDD.                                             
018500     05  WS-FVL-SIGLO                PIC 9(2).                            
018600     05  WS-FVL-ANO                  PIC 9(2).                            
018700     05  WS-FVL-MES                  PIC 9(2).                            
018800     05  WS-FVL-DIA                  PIC 9(2).                            
018900*    PARAMETRO DE LA SUBRUTINA COMPARTIDA DE ASIGNACION DE LINEA          
019000*    (FARM-ALO). EL LAYOUT DEBE COINCIDIR CON LK-PARM-LINEA DE            
019100*    ESA SUBRUTINA.                                                       
019200 01  WS-PARM-LINEA.                                                       
019300     05  WS-PL-PRODUCTO-ID           PIC 9(9).                            
019400     05  WS-PL-CANTIDAD              PIC 9(9).                            
019500     05  WS-PL-PRECIO-UNITARIO       PIC S9(8)V99.                        
019600     05  WS-PL-NUMERO-LOTE-SALIDA    PIC X(100).                          
019700     05  WS-PL-FECHA-VENC-SALIDA     PIC 9(8).                            
019800     05  WS-PL-MONTO-TOTAL-LINEA     PIC S9(10)V99.                       
019900     05  WS-PL-CODIGO-RETORNO        PIC X.                               
020000*    PARAMETRO DE FARM-TOT, USADO AL DESHACER UNA VENTA RECHAZADA         
020100*    PARA RECALCULAR EL TOTAL DE STOCK DEL PRODUCTO YA DEVUELTO.          
020200 01  WS-PARM-RECALCULO.                                                   
020300     05  WS-PR-PRODUCTO-ID           PIC 9(9).                            
020400     05  WS-PR-CODIGO-RETORNO        PIC X.                               
020500*    DATOS DE LA LINEA LEIDA DE VENTADT.DAT AL DESHACER UNA VENTA,        
020600*    ANTES DE DEVOLVER SU CANTIDAD AL LOTE DE ORIGEN Y BORRARLA.          
020700 01  WS-LINEA-A-DESHACER.                                                 
020800     05  WS-LD-PRODUCTO-ID           PIC 9(9).                            
020900     05  WS-LD-NUMERO-LOTE           PIC X(100).                          
021000     05  WS-LD-CANTIDAD              PIC 9(9).                            
021100 01  WS-CLAVE-BUSQUEDA-LOTE.                                              
021200     05  WS-CBL-PRODUCTO-ID          PIC 9(9).                            
021300     05  WS-CBL-NUMERO-LOTE          PIC X(100).                          
021400 LINKAGE SECTION.                                                         
021500*    CONTADORES DE CORRIDA DEVUELTOS A MENUFARM PARA EL RESUMEN           
021600*    DEL PROCESO NOCTURNO.                                                
021700 01  LK-RESUMEN-OP2.                                                      
021800     05  LK-VENTAS-PROCESADAS        PIC 9(7).                            
021900     05  LK-VENTAS-RECHAZADAS        PIC 9(7).                            
022000     05  LK-LINEAS-RECHAZADAS        PIC 9(7).                            
022100 PROCEDURE DIVISION USING LK-RESUMEN-OP2.                                 
022200 1000-INICIO.                                                             
022300     MOVE ZERO TO WS-VENTAS-PROCESADAS.                                   
022400     MOVE ZERO TO WS-VENTAS-RECHAZADAS.                                   
022500     MOVE ZERO TO WS-LINEAS-RECHAZADAS.                                   
022600     SET WS-NO-FIN-VENTATX TO TRUE.                                       
022700     ACCEPT WS-FECHA-SISTEMA-CORTA FROM DATE.                             
022800     ACCEPT WS-HORA-SISTEMA-LARGA FROM TIME.                              
022900     IF WS-FSC-ANO < 50                                                   
023000         MOVE 20 TO WS-FVL-SIGLO                                          
023100     ELSE                                                                 
023200         MOVE 19 TO WS-FVL-SIGLO                                          
023300     END-IF.                                                              
023400     MOVE WS-FSC-ANO TO WS-FVL-ANO.                                       
023500     MOVE WS-FSC-MES TO WS-FVL-MES.                                       
023600     MOVE WS-FSC-DIA TO WS-FVL-DIA.                                       
023700     MOVE WS-HSL-HORA TO WS-HV-HORA.                                      
023800     MOVE WS-HSL-MINUTO TO WS-HV-MINUTO.                                  
023900     MOVE WS-HSL-SEGUNDO TO WS-HV-SEGUNDO.                                
024000     MOVE ZERO TO WS-LINEAS-DESHECHAS.                                    
024100     OPEN INPUT VENTATX.                                                  
024200     OPEN I-O VENTAHD.                                                    
024300     OPEN I-O VENTADT.                                                    
024400     OPEN I-O LOTESTK.                                                    
024500     OPEN I-O PRODUIT.                                                    
024600     PERFORM 1050-FIJAR-CORRELATIVOS.                                     
024700     PERFORM 1200-LEER-TRANSACCION.                                       
024800     PERFORM 1000-LEER-VENTA THRU 1000-SALIDA                             
024900         UNTIL WS-FIN-VENTATX.                                            
025000     PERFORM 9000-CERRAR.                                                 
025100     MOVE WS-VENTAS-PROCESADAS TO LK-VENTAS-PROCESADAS.                   
025200     MOVE WS-VENTAS-RECHAZADAS TO LK-VENTAS-RECHAZADAS.                   
025300     MOVE WS-LINEAS-RECHAZADAS TO LK-LINEAS-RECHAZADAS.                   
025400     GOBACK.                                                              
025500 1050-FIJAR-CORRELATIVOS.                                                 
025600     MOVE ZERO TO WS-PROXIMO-VENTA-ID.                                    
025700 1050-CONTAR-VENTAS.                                                      
025800     READ VENTAHD NEXT RECORD                                             
025900         AT END GO TO 1060-FIJAR-LINEAS                                   
026000     END-READ.                                                            
026100     ADD 1 TO WS-PROXIMO-VENTA-ID.                                        
026200     GO TO 1050-CONTAR-VENTAS.                                            
026300 1060-FIJAR-LINEAS.                                                       
026400     ADD 1 TO WS-PROXIMO-VENTA-ID.                                        
026500     CLOSE VENTAHD.                                                       
026600     OPEN I-O VENTAHD.                                                    
026700     MOVE ZERO TO WS-PROXIMO-LINEA-ID.                                    
026800 1060-CONTAR-LINEAS.                                                      
026900     READ VENTADT NEXT RECORD                                             
027000         AT END GO TO 1050-EXIT                                           
027100     END-READ.                                                            
027200     ADD 1 TO WS-PROXIMO-LINEA-ID.                                        
027300     GO TO 1060-CONTAR-LINEAS.                                            
027400 1050-EXIT.                                                               
027500     ADD 1 TO WS-PROXIMO-LINEA-ID.                                        
027600     CLOSE VENTADT.                                                       
027700     OPEN I-O VENTADT.                                                    
027800 1200-LEER-TRANSACCION.                                                   
027900     READ VENTATX                                                         
028000         AT END SET WS-FIN-VENTATX TO TRUE                                
028100     END-READ.                                                            
028200*    PROCESA UNA VENTA COMPLETA. LA VENTA NO SE DA POR BUENA HASTA        
028300*    QUE TODAS SUS LINEAS VALIDAN Y ASIGNAN STOCK (SF-0198); SI           
028400*    ALGUNA LINEA FALLA, 2000-PROCESAR-LINEAS PRENDE                      
028500*    WS-SW-VENTA-FALLIDA Y ESTE PARRAFO DESHACE LO YA GRABADO EN          
028600*    VEZ DE CONSERVARLO A MEDIAS.                                         
028700 1000-LEER-VENTA.                                                         
028800     IF NOT VTX-ES-ENCABEZADO                                             
028900         GO TO 1000-SALIDA                                                
029000     END-IF.                                                              
029100     PERFORM 1500-INICIALIZAR-VENTA.                                      
029200     PERFORM 2000-PROCESAR-LINEAS THRU 2000-SALIDA                        
029300         UNTIL VTX-ES-FIN-VENTA OR WS-FIN-VENTATX                         
029400             OR WS-VENTA-ES-FALLIDA.                                      
029500     IF WS-VENTA-ES-FALLIDA                                               
029600         PERFORM 2700-SALTAR-RESTO-LINEAS THRU 2700-EXIT                  
029700             UNTIL VTX-ES-FIN-VENTA OR WS-FIN-VENTATX                     
029800         PERFORM 2800-DESHACER-VENTA                                      
029900         ADD 1 TO WS-VENTAS-RECHAZADAS                                    
030000     ELSE                                                                 
030100         IF WS-VEC-LINEAS-ESCRITAS > ZERO                                 
030200             PERFORM 5000-GRABAR-VENTA                                    
030300             ADD 1 TO WS-VENTAS-PROCESADAS                                
030400         ELSE                                                             
030500             ADD 1 TO WS-VENTAS-RECHAZADAS                                
030600         END-IF                                                           
030700     END-IF.                                                              
030800     PERFORM 1200-LEER-TRANSACCION.                                       
030900 1000-SALIDA.                                                             
031000     EXIT.                                                                
031100 1500-INICIALIZAR-VENTA.                                                  
031200     MOVE VTX-USUARIO-ID TO WS-VEC-USUARIO-ID.                            
031300     MOVE ZERO TO WS-VEC-MONTO-TOTAL.                                     
031400     MOVE ZERO TO WS-VEC-LINEAS-ESCRITAS.                                 
031500     SET WS-VENTA-ES-VALIDA TO TRUE.                                      
031600     PERFORM 1200-LEER-TRANSACCION.                                       
031700 2000-PROCESAR-LINEAS.                                                    
031800     IF NOT VTX-ES-DETALLE                                                
031900         GO TO 2000-SALIDA                                                
032000     END-IF.                                                              
032100     MOVE VTX-PRODUCTO-ID TO WS-PL-PRODUCTO-ID.                           
032200     MOVE VTX-CANTIDAD TO WS-PL-CANTIDAD.                                 
032300     MOVE VTX-PRECIO-UNITARIO-TTC TO WS-PL-PRECIO-UNITARIO.               
032400     CALL "FARM-ALO" USING WS-PARM-LINEA.                                 
032500     IF WS-PL-CODIGO-RETORNO = "0"                                        
032600         PERFORM 2500-ESCRIBIR-LINEA                                      
032700         ADD WS-PL-MONTO-TOTAL-LINEA TO WS-VEC-MONTO-TOTAL                
032800         ADD 1 TO WS-VEC-LINEAS-ESCRITAS                                  
032900     ELSE                                                                 
033000         ADD 1 TO WS-LINEAS-RECHAZADAS                                    
033100         SET WS-VENTA-ES-FALLIDA TO TRUE                                  
033200     END-IF.                                                              
033300     IF NOT WS-VENTA-ES-FALLIDA                                           
033400         PERFORM 1200-LEER-TRANSACCION                                    
033500     END-IF.                                                              
033600 2000-SALIDA.                                                             
033700     EXIT.                                                                
033800 2500-ESCRIBIR-LINEA.                                                     
033900     MOVE WS-PROXIMO-LINEA-ID TO LIN-ID.                                  
034000     ADD 1 TO WS-PROXIMO-LINEA-ID.                                        
034100     MOVE WS-PROXIMO-VENTA-ID TO LIN-VENTA-ID.                            
034200     MOVE WS-PL-PRODUCTO-ID TO LIN-PRODUCTO-ID.                           
034300     MOVE WS-PL-CANTIDAD TO LIN-CANTIDAD.                                 
034400     MOVE WS-PL-PRECIO-UNITARIO TO LIN-PRECIO-VENTA-TTC.                  
034500     MOVE WS-PL-NUMERO-LOTE-SALIDA TO LIN-NUMERO-LOTE.                    
034600     MOVE WS-PL-FECHA-VENC-SALIDA TO LIN-FECHA-VENCIMIENTO.               
034700     MOVE WS-PL-MONTO-TOTAL-LINEA TO LIN-MONTO-TOTAL.                     
034800     WRITE FARM-REG-LINEA                                                 
034900         INVALID KEY                                                      
035000             DISPLAY "ERROR AL GRABAR LINEA DE VENTA" UPON CONSOLE        
035100     END-WRITE.                                                           
035200*    UNA VEZ QUE LA VENTA SE RECHAZA, EL RESTO DE SUS LINEAS "D" Y        
035300*    NO SE PROCESAN (NO TIENE SENTIDO SEGUIR TOMANDO STOCK PARA UN        
035400*    VENTA QUE NO SE VA A GRABAR) -- SOLO SE AVANZA EL ARCHIVO DE         
035500*    TRANSACCIONES HASTA EL CIERRE "T".                                   
035600 2700-SALTAR-RESTO-LINEAS.                                                
035700     PERFORM 1200-LEER-TRANSACCION.                                       
035800 2700-EXIT.                                                               
035900     EXIT.                                                                
036000*    DESHACE LAS LINEAS QUE YA SE ALCANZARON A GRABAR EN VENTADT.D        
036100*    PARA LA VENTA RECHAZADA: DEVUELVE CADA CANTIDAD AL LOTE DE           
036200*    ORIGEN Y BORRA LA LINEA. EL ENCABEZADO NUNCA LLEGO A GRABARSE        
036300*    ASI QUE NO QUEDA NADA PERSISTIDO DE LA VENTA (SF-0198).              
036400 2800-DESHACER-VENTA.                                                     
036500     MOVE WS-PROXIMO-VENTA-ID TO LIN-VENTA-ID.                            
036600     START VENTADT KEY IS EQUAL TO LIN-VENTA-ID                           
036700         INVALID KEY GO TO 2800-EXIT                                      
036800     END-START.                                                           
036900 2810-DESHACER-UNA-LINEA.                                                 
037000     READ VENTADT NEXT RECORD                                             
037100         AT END GO TO 2800-EXIT                                           
037200     END-READ.                                                            
037300     IF LIN-VENTA-ID NOT = WS-PROXIMO-VENTA-ID                            
037400         GO TO 2800-EXIT                                                  
037500     END-IF.                                                              
037600     MOVE LIN-PRODUCTO-ID TO WS-LD-PRODUCTO-ID.                           
037700     MOVE LIN-NUMERO-LOTE TO WS-LD-NUMERO-LOTE.                           
037800     MOVE LIN-CANTIDAD TO WS-LD-CANTIDAD.                                 
037900     MOVE WS-LD-PRODUCTO-ID TO WS-CBL-PRODUCTO-ID.                        
038000     MOVE WS-LD-NUMERO-LOTE TO WS-CBL-NUMERO-LOTE.                        
038100     MOVE WS-CBL-PRODUCTO-ID TO LOT-CPN-PRODUCTO-ID.                      
038200     MOVE WS-CBL-NUMERO-LOTE TO LOT-CPN-NUMERO-LOTE.                      
038300     READ LOTESTK KEY IS LOT-CLAVE-PROD-NUM                               
038400         INVALID KEY GO TO 2820-BORRAR-LINEA                              
038500     END-READ.                                                            
038600     ADD WS-LD-CANTIDAD TO LOT-CANTIDAD.                                  
038700     REWRITE FARM-REG-LOTE                                                
038800         INVALID KEY CONTINUE                                             
038900     END-REWRITE.                                                         
039000     MOVE WS-LD-PRODUCTO-ID TO WS-PR-PRODUCTO-ID.                         
039100     CALL "FARM-TOT" USING WS-PARM-RECALCULO.                             
039200 2820-BORRAR-LINEA.                                                       
039300     DELETE VENTADT                                                       
039400         INVALID KEY CONTINUE                                             
039500     END-DELETE.                                                          
039600     ADD 1 TO WS-LINEAS-DESHECHAS.                                        
039700     GO TO 2810-DESHACER-UNA-LINEA.                                       
039800 2800-EXIT.                                                               
039900     EXIT.                                                                
040000 5000-GRABAR-VENTA.                                                       
040100     MOVE WS-PROXIMO-VENTA-ID TO VTA-ID.                                  
040200     ADD 1 TO WS-PROXIMO-VENTA-ID.                                        
040300     MOVE WS-FECHA-VENTA-CCYYMMDD TO VTA-FECHA.                           
040400     MOVE WS-HORA-VENTA-HHMMSS TO VTA-HORA.                               
040500     MOVE WS-VEC-MONTO-TOTAL TO VTA-MONTO-TOTAL.                          
040600     MOVE WS-VEC-USUARIO-ID TO VTA-USUARIO-ID.                            
040700     WRITE FARM-REG-VENTA                                                 
040800         INVALID KEY                                                      
040900             DISPLAY "ERROR AL GRABAR ENCABEZADO DE VENTA"                
041000                 UPON CONSOLE                                             
041100     END-WRITE.                                                           
041200 9000-CERRAR.                                                             
041300     CLOSE VENTATX.                                                       
041400     CLOSE VENTAHD.                                                       
041500     CLOSE VENTADT.                                                       
041600     CLOSE LOTESTK.                                                       
041700     CLOSE PRODUIT.                                                       
