000100*****************************************************************         
000200* SUBRUTINA COMPARTIDA DE VALIDACION/ASIGNACION/ACUMULACION DE            
000300* UNA LINEA DE VENTA. RECIBE PRODUCTO, CANTIDAD Y PRECIO                  
000400* UNITARIO; VALIDA, DESCUENTA STOCK DE LOS LOTES DEL PRODUCTO EN          
000500* ORDEN DE VENCIMIENTO MAS ANTIGUO PRIMERO (FIFO) LLAMANDO A              
000600* FARM-RMV LOTE POR LOTE, CALCULA EL MONTO DE LA LINEA Y                  
000700* DEVUELVE TODO LISTO PARA GRABAR EN VENTADT.DAT. LA USAN POR             
000800* IGUAL FARM-OP2 (VENTA NUEVA) Y FARM-OP3 (MODIFICACION DE                
000900* VENTA) -- MISMA RUTINA, MISMAS REGLAS, PARA EVITAR QUE LAS DOS          
001000* CORRIDAS DIVERJAN CON EL TIEMPO.                                        
001100*****************************************************************         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID. FARM-ALO.                                                    
001400 AUTHOR. M-SOTO.                                                          
001500 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001600 DATE-WRITTEN. 1996-02-27.                                                
001700 DATE-COMPILED.                                                           
001800 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001900*****************************************************************         
002000* HISTORIAL DE CAMBIOS                                                    
002100*-----------------------------------------------------------------        
002200* FECHA      PROG.  TICKET    DESCRIPCION                                 
002300*-----------------------------------------------------------------        
002400* 1996-02-27 M.SOTO SF-0098   VERSION INICIAL. SE EXTRAE DE               
002500*                             RUZ4-OP2 LA LOGICA DE DESCUENTO DE          
002600*                             STOCK PARA COMPARTIRLA CON LA               
002700*                             MODIFICACION DE VENTAS (SF-0098             
002800*                             TAMBIEN INTRODUCE ESA MODIFICACION).        
002900* 1997-05-15 M.SOTO SF-0104   SE ASIGNA POR VENCIMIENTO MAS               
003000*                             ANTIGUO PRIMERO ENTRE VARIOS LOTES          
003100*                             DE UN MISMO PRODUCTO (ANTES SOLO SE         
003200*                             TOMABA EL PRIMER LOTE ENCONTRADO).          
003300* 1999-01-06 R.PENA SF-0117   REVISION Y2K: LA CLAVE DE VENCIMIENT        
003400*                             DE LOTESTK.DAT YA ERA CCYYMMDD DE 8         
003500*                             DIGITOS; NO REQUIERE CAMBIO.                
003600* 2005-02-11 R.PENA SF-0181   SE DEVUELVE EL LOTE Y VENCIMIENTO DE        
003700*                             PRIMER LOTE TOCADO PARA QUE QUEDEN          
003800*                             GRABADOS EN LA LINEA DE VENTA.              
003900* 2007-08-14 R.PENA SF-0206   PRODUIT.DAT Y LOTESTK.DAT PASAN A           
004000*                             ARCHIVOS EXTERNOS: SE ELIMINA EL PAR        
004100*                             QUE ABRIA UN SEGUNDO CANAL PROPIO SO        
004200*                             AMBOS ARCHIVOS; AHORA SE USA EL QUE         
004300*                             DEJO ABIERTO EL PROGRAMA QUE INICIO         
004400*                             CADENA DE LLAMADOS. ANTES, MIENTRAS         
004500*                             RUTINA TENIA UN BARRIDO FIFO POSICIO        
004600*                             EN LOTESTK.DAT, FARM-RMV ABRIA UN TE        
004700*                             CANAL SOBRE EL MISMO ARCHIVO PARA           
004800*                             REGRABAR EL LOTE QUE EL BARRIDO RECI        
004900*                             HABIA PASADO.                               
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS NUMERICOS IS "0" THRU "9".                                     
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT PRODUIT ASSIGN TO PRODUIT                                     
005900         ORGANIZATION IS INDEXED                                          
006000         ACCESS MODE IS DYNAMIC                                           
006100         RECORD KEY IS PRD-ID                                             
006200         FILE STATUS IS WS-STATUS-PRODUIT.                                
006300     SELECT LOTESTK ASSIGN TO LOTESTK                                     
006400         ORGANIZATION IS INDEXED                                          
006500         ACCESS MODE IS DYNAMIC                                           
006600         RECORD KEY IS LOT-ID                                             
006700         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-VENC                      
006800             WITH DUPLICATES                                              
006900         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-NUM                       
007000             WITH DUPLICATES                                              
007100         FILE STATUS IS WS-STATUS-LOTESTK.                                
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*    ARCHIVOS EXTERNOS (SF-0206): EL CANAL LO ABRE Y LO CIERRA EL         
007500*    PROGRAMA QUE INICIA LA CADENA DE LLAMADOS.                           
007600 FD  PRODUIT                                                              
007700     IS EXTERNAL                                                          
007800     LABEL RECORD IS STANDARD.                                            
007900 COPY PRODUIT.                                                            
008000 FD  LOTESTK                                                              
008100     IS EXTERNAL                                                          
008200     LABEL RECORD IS STANDARD.                                            
008300 COPY LOTESTK.                                                            
008400 WORKING-STORAGE SECTION.                                                 
008500 01  WS-ESTADOS-ARCHIVO.                                                  
008600     05  WS-STATUS-PRODUIT           PIC XX.                              
008700         88  WS-PRODUIT-OK               VALUE "00".                      
008800     05  WS-STATUS-LOTESTK           PIC XX.                              
008900         88  WS-LOTESTK-OK               VALUE "00".                      
009000     05  FILLER                      PIC X(10).                           
009100*    VISTA COMBINADA DE LOS DOS CODIGOS DE ESTADO.                        
009200 01  WS-ESTADOS-COMBINADOS REDEFINES                                      
009300     WS-ESTADOS-ARCHIVO.                                                  
009400     05  WS-ESTADOS-4BYTES           PIC X(4).                            
009500     05  FILLER                      PIC X(10).                           
009600 01  WS-CONTADORES-ASIGNACION.                                            
009700     05  WS-CANTIDAD-RESTANTE        PIC 9(9) COMP.                       
009800     05  WS-CANTIDAD-A-TOMAR         PIC 9(9) COMP.                       
009900     05  FILLER                      PIC X(10).                           
010000*    VISTA EDITADA DE LOS CONTADORES PARA LA BITACORA DE                  
010100*    ASIGNACION FIFO.                                                     
010200 01  WS-CONTADORES-ASIGNACION-R REDEFINES                                 
010300     WS-CONTADORES-ASIGNACION.                                            
010400     05  FILLER                      PIC X(4).                            
010500     05  FILLER                      PIC X(4).                            
010600     05  FILLER                      PIC X(10).                           
010700*    CANTIDAD DE LOTES TOCADOS EN EL BARRIDO FIFO DE LA LINEA EN          
010800*    CURSO -- CAMPO SUELTO SOLO PARA LA BITACORA DE ASIGNACION.           
010900 77  WS-LOTES-TOCADOS                PIC 9(5) COMP.                       
011000 01  WS-CLAVE-BUSQUEDA.                                                   
011100     05  WS-CB-PRODUCTO-ID           PIC 9(9).                            
011200     05  WS-CB-FECHA-VENC            PIC 9(8).                            
011300*    VISTA REDEFINIDA DE LA CLAVE DE BUSQUEDA COMO UN SOLO                
011400*    CAMPO NUMERICO, PARA TRAZAS DE DEPURACION.                           
011500 01  WS-CLAVE-BUSQUEDA-R REDEFINES                                        
011600     WS-CLAVE-BUSQUEDA.                                                   
011700     05  WS-CBR-CLAVE-COMPLETA       PIC 9(17).                           
011800 01  WS-SWITCHES.                                                         
011900     05  WS-SW-LOTE-CAPTURADO        PIC X.                               
012000         88  WS-LOTE-YA-CAPTURADO        VALUE "S".                       
012100         88  WS-LOTE-AUN-NO-CAPTURADO    VALUE "N".                       
012200     05  FILLER                      PIC X(10).                           
012300*    PARAMETRO DE LA SUBRUTINA DE DESCUENTO DE LOTE (FARM-RMV).           
012400 01  WS-PARM-DESCUENTO.                                                   
012500     05  WS-PD-LOTE-ID               PIC 9(9).                            
012600     05  WS-PD-CANTIDAD              PIC 9(9).                            
012700     05  WS-PD-CODIGO-RETORNO        PIC X.                               
012800 LINKAGE SECTION.                                                         
012900*    PARAMETRO DE ENTRADA/SALIDA -- UNA LINEA DE VENTA A VALIDAR,         
013000*    ASIGNAR CONTRA STOCK Y VALORIZAR.                                    
013100 01  LK-PARM-LINEA.                                                       
013200     05  LK-PRODUCTO-ID              PIC 9(9).                            
013300     05  LK-CANTIDAD                 PIC 9(9).                            
013400     05  LK-PRECIO-UNITARIO          PIC S9(8)V99.                        
013500     05  LK-NUMERO-LOTE-SALIDA       PIC X(100).                          
013600     05  LK-FECHA-VENC-SALIDA        PIC 9(8).                            
013700     05  LK-MONTO-TOTAL-LINEA        PIC S9(10)V99.                       
013800     05  LK-CODIGO-RETORNO           PIC X.                               
013900         88  LK-LINEA-OK                 VALUE "0".                       
014000         88  LK-CANTIDAD-INVALIDA        VALUE "1".                       
014100         88  LK-PRECIO-INVALIDO          VALUE "2".                       
014200         88  LK-PRODUCTO-NO-EXISTE       VALUE "3".                       
014300         88  LK-STOCK-INSUFICIENTE       VALUE "4".                       
014400         88  LK-SIN-LOTES-DISPONIBLES    VALUE "5".                       
014500 PROCEDURE DIVISION USING LK-PARM-LINEA.                                  
014600 1000-VALIDAR-LINEA.                                                      
014700     MOVE "0" TO LK-CODIGO-RETORNO.                                       
014800     IF LK-CANTIDAD NOT > ZERO                                            
014900         MOVE "1" TO LK-CODIGO-RETORNO                                    
015000         GO TO 9999-SALIDA                                                
015100     END-IF.                                                              
015200     IF LK-PRECIO-UNITARIO < ZERO                                         
015300         MOVE "2" TO LK-CODIGO-RETORNO                                    
015400         GO TO 9999-SALIDA                                                
015500     END-IF.                                                              
015600 1500-VERIFICAR-STOCK-PRODUCTO.                                           
015700     MOVE LK-PRODUCTO-ID TO PRD-ID.                                       
015800     READ PRODUIT                                                         
015900         INVALID KEY                                                      
016000             MOVE "3" TO LK-CODIGO-RETORNO                                
016100             GO TO 4000-CERRAR                                            
016200     END-READ.                                                            
016300     IF PRD-CANTIDAD-TOTAL-STOCK < LK-CANTIDAD                            
016400         MOVE "4" TO LK-CODIGO-RETORNO                                    
016500         GO TO 4000-CERRAR                                                
016600     END-IF.                                                              
016700 2000-ASIGNAR-LOTES-FIFO.                                                 
016800     MOVE LK-CANTIDAD TO WS-CANTIDAD-RESTANTE.                            
016900     MOVE ZERO TO WS-LOTES-TOCADOS.                                       
017000     SET WS-LOTE-AUN-NO-CAPTURADO TO TRUE.                                
017100     MOVE LK-PRODUCTO-ID TO WS-CB-PRODUCTO-ID.                            
017200     MOVE ZERO TO WS-CB-FECHA-VENC.                                       
017300     MOVE WS-CB-PRODUCTO-ID TO LOT-CPV-PRODUCTO-ID.                       
017400     MOVE WS-CB-FECHA-VENC TO LOT-CPV-FECHA-VENC.                         
017500     START LOTESTK KEY IS NOT LESS THAN LOT-CLAVE-PROD-VENC               
017600         INVALID KEY                                                      
017700             MOVE "5" TO LK-CODIGO-RETORNO                                
017800             GO TO 4000-CERRAR                                            
017900     END-START.                                                           
018000 2100-LEER-SIGUIENTE-LOTE.                                                
018100     READ LOTESTK NEXT RECORD                                             
018200         AT END GO TO 2400-VERIFICAR-RESTANTE                             
018300     END-READ.                                                            
018400     IF LOT-CPV-PRODUCTO-ID NOT = LK-PRODUCTO-ID                          
018500         GO TO 2400-VERIFICAR-RESTANTE                                    
018600     END-IF.                                                              
018700     IF LOT-CANTIDAD < WS-CANTIDAD-RESTANTE                               
018800         MOVE LOT-CANTIDAD TO WS-CANTIDAD-A-TOMAR                         
018900     ELSE                                                                 
019000         MOVE WS-CANTIDAD-RESTANTE TO WS-CANTIDAD-A-TOMAR                 
019100     END-IF.                                                              
019200     IF WS-CANTIDAD-A-TOMAR > ZERO                                        
019300         IF WS-LOTE-AUN-NO-CAPTURADO                                      
019400             MOVE LOT-CPN-NUMERO-LOTE TO LK-NUMERO-LOTE-SALIDA            
019500             MOVE LOT-CPV-FECHA-VENC TO LK-FECHA-VENC-SALIDA              
019600             SET WS-LOTE-YA-CAPTURADO TO TRUE                             
019700         END-IF                                                           
019800         MOVE LOT-ID TO WS-PD-LOTE-ID                                     
019900         MOVE WS-CANTIDAD-A-TOMAR TO WS-PD-CANTIDAD                       
020000         CALL "FARM-RMV" USING WS-PARM-DESCUENTO                          
020100         IF WS-PD-CODIGO-RETORNO NOT = "0"                                
020200             MOVE "4" TO LK-CODIGO-RETORNO                                
020300             GO TO 4000-CERRAR                                            
020400         END-IF                                                           
020500         SUBTRACT WS-CANTIDAD-A-TOMAR FROM WS-CANTIDAD-RESTANTE           
020600         ADD 1 TO WS-LOTES-TOCADOS                                        
020700     END-IF.                                                              
020800     IF WS-CANTIDAD-RESTANTE = ZERO                                       
020900         GO TO 2400-VERIFICAR-RESTANTE                                    
021000     END-IF.                                                              
021100     GO TO 2100-LEER-SIGUIENTE-LOTE.                                      
021200 2400-VERIFICAR-RESTANTE.                                                 
021300     IF WS-CANTIDAD-RESTANTE > ZERO                                       
021400         MOVE "5" TO LK-CODIGO-RETORNO                                    
021500         GO TO 4000-CERRAR                                                
021600     END-IF.                                                              
021700 2600-CALCULAR-MONTO.                                                     
021800     COMPUTE LK-MONTO-TOTAL-LINEA ROUNDED =                               
021900         LK-PRECIO-UNITARIO * LK-CANTIDAD.                                
022000 3000-DEVOLVER-LINEA.                                                     
022100     CONTINUE.                                                            
022200 4000-CERRAR.                                                             
022300     CONTINUE.                                                            
022400 9999-SALIDA.                                                             
022500     GOBACK.                                                              
