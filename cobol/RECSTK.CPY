000100*****************************************************************         
000200* COPYBOOK.....: RECSTK.CPY                                               
000300* DESCRIPCION..: LAYOUT DE LA TRANSACCION DE RECEPCION DE STOCK           
000400*                (ENTRADA DEL PROCESO BATCH FARM-OP1 -- ALTA O            
000500*                REPOSICION DE UN LOTE DE MEDICAMENTO).                   
000600* ARCHIVO......: RECSTK.DAT (SECUENCIAL POR LINEA, SIN CLAVE,             
000700*                PROCESADO EN EL ORDEN DE ENTRADA).                       
000800*****************************************************************         
000900* HISTORIAL DE CAMBIOS                                                    
001000*-----------------------------------------------------------------        
001100* FECHA      PROG.  TICKET    DESCRIPCION                                 
001200*-----------------------------------------------------------------        
001300* 1990-09-03 C.RUZ  SF-0031   VERSION INICIAL, REEMPLAZA LA               
001400*                             PANTALLA DE INGRESO DE COMPRAS.             
001500* 1999-01-06 R.PENA SF-0117   REVISION Y2K: FECHA DE VENCIMIENTO          
001600*                             PASA A CCYYMMDD DE 8 DIGITOS.               
001700*****************************************************************         
001800 01  FARM-TX-RECEPCION.                                                   
001900*    PRODUCTO QUE RECIBE LA REPOSICION DE STOCK.                          
002000     05  RCT-PRODUCTO-ID             PIC 9(9).                            
002100*    NUMERO DE LOTE QUE SE RECIBE (NUEVO O A REPONER).                    
002200     05  RCT-NUMERO-LOTE             PIC X(100).                          
002300*    FECHA DE VENCIMIENTO DEL LOTE RECIBIDO, CCYYMMDD.                    
002400     05  RCT-FECHA-VENCIMIENTO       PIC 9(8).                            
002500*    CANTIDAD RECIBIDA. DEBE SER MAYOR QUE CERO.                          
002600     05  RCT-CANTIDAD                PIC 9(9).                            
002700*    PRECIO DE COMPRA (HT) DE ESTE LOTE.                                  
002800     05  RCT-PRECIO-COMPRA-HT        PIC S9(8)V99.                        
002900*    RELLENO HASTA EL ANCHO DE REGISTRO DE LA TRANSACCION.                
003000     05  FILLER                      PIC X(30).                           
