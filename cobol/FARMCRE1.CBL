000100*****************************************************************         
000200* PROGRAMA HABILITADOR DE ARCHIVOS MAESTROS DE PRODUCTO Y LOTE.           
000300* SE CORRE UNA SOLA VEZ, ANTES DE LA PRIMERA CORRIDA DEL BATCH DE         
000400* STOCK Y VENTAS, PARA DEJAR LOS ARCHIVOS INDEXADOS VACIOS Y CON          
000500* SU ESTRUCTURA DE CLAVES CREADA.                                         
000600*****************************************************************         
000700 IDENTIFICATION DIVISION.                                                 
000800 PROGRAM-ID. FARMCRE1.                                                    
000900 AUTHOR. C-RUZ.                                                           
001000 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001100 DATE-WRITTEN. 1989-04-11.                                                
001200 DATE-COMPILED.                                                           
001300 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001400*****************************************************************         
001500* HISTORIAL DE CAMBIOS                                                    
001600*-----------------------------------------------------------------        
001700* FECHA      PROG.  TICKET    DESCRIPCION                                 
001800*-----------------------------------------------------------------        
001900* 1989-04-11 C.RUZ  SF-0012   VERSION INICIAL. CREA VENTAS.DAT,           
002000*                             CLIENTES.DAT Y MOVIDOS.DAT (VER             
002100*                             VERSION ANTERIOR DE ESTE PROGRAMA,          
002200*                             ENTONCES LLAMADO RUZCREA2).                 
002300* 1990-09-03 C.RUZ  SF-0031   SE REEMPLAZA POR LA CREACION DE LOS         
002400*                             ARCHIVOS PRODUIT.DAT Y LOTESTK.DAT          
002500*                             DEL NUEVO MODELO DE STOCK POR LOTES.        
002600* 1991-06-25 C.RUZ  SF-0045   SE AGREGAN LAS CLAVES ALTERNAS DE           
002700*                             LOTESTK.DAT (VER LOTESTK.CPY).              
002800* 1999-01-06 R.PENA SF-0117   REVISION Y2K -- SIN CAMBIOS, ESTE           
002900*                             PROGRAMA NO MANEJA FECHAS.                  
003000*****************************************************************         
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM                                                   
003500     CLASS NUMERICOS IS "0" THRU "9".                                     
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT PRODUIT ASSIGN TO PRODUIT                                     
003900         ORGANIZATION IS INDEXED                                          
004000         ACCESS MODE IS SEQUENTIAL                                        
004100         RECORD KEY IS PRD-ID                                             
004200         FILE STATUS IS WS-STATUS-PRODUIT.                                
004300     SELECT LOTESTK ASSIGN TO LOTESTK                                     
004400         ORGANIZATION IS INDEXED                                          
004500         ACCESS MODE IS SEQUENTIAL                                        
004600         RECORD KEY IS LOT-ID                                             
004700         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-VENC                      
004800             WITH DUPLICATES                                              
004900         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-NUM                       
005000             WITH DUPLICATES                                              
005100         FILE STATUS IS WS-STATUS-LOTESTK.                                
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400 FD  PRODUIT                                                              
005500     LABEL RECORD IS STANDARD.                                            
005600 COPY PRODUIT.                                                            
005700 FD  LOTESTK                                                              
005800     LABEL RECORD IS STANDARD.                                            
005900 COPY LOTESTK.                                                            
006000 WORKING-STORAGE SECTION.                                                 
006100*    CONTADORES DE ARCHIVOS DEJADOS LISTOS EN ESTA CORRIDA -- CAMP        
006200*    SUELTOS, SOLO PARA UNA EVENTUAL BITACORA DE DEPURACION (HOY N        
006300*    SE IMPRIMEN, EL MENSAJE DE CONSOLA ES FIJO).                         
006400 77  WS-CONTADOR-PRODUCTOS           PIC 9(9) COMP.                       
006500 77  WS-CONTADOR-LOTES               PIC 9(9) COMP.                       
006600 01  WS-ESTADOS-ARCHIVO.                                                  
006700     05  WS-STATUS-PRODUIT           PIC XX.                              
006800         88  WS-PRODUIT-OK               VALUE "00".                      
006900     05  WS-STATUS-LOTESTK           PIC XX.                              
007000         88  WS-LOTESTK-OK               VALUE "00".                      
007100     05  FILLER                      PIC X(10).                           
007200 01  WS-MENSAJE-SALIDA               PIC X(60).                           
007300*    VISTA PARTIDA DEL MENSAJE, PARA CONSOLAS DE 30 COLUMNAS.             
007400 01  WS-MENSAJE-PARTIDO REDEFINES                                         
007500     WS-MENSAJE-SALIDA.                                                   
007600     05  WS-MENSAJE-PARTE-1          PIC X(30).                           
007700     05  WS-MENSAJE-PARTE-2          PIC X(30).                           
007800*    VISTA CENTRADA DEL MISMO MENSAJE PARA LA CONSOLA DE                  
007900*    OPERACION (30 COLUMNAS UTILES AL CENTRO).                            
008000 01  WS-MENSAJE-CENTRADO REDEFINES                                        
008100     WS-MENSAJE-SALIDA.                                                   
008200     05  FILLER                      PIC X(15).                           
008300     05  WS-MENSAJE-CENTRO           PIC X(30).                           
008400     05  FILLER                      PIC X(15).                           
008500*    VISTA COMBINADA DE LOS DOS CODIGOS DE ESTADO PARA COMPARAR           
008600*    "AMBOS EN 00" DE UN SOLO GOLPE.                                      
008700 01  WS-ESTADOS-COMBINADOS REDEFINES                                      
008800     WS-ESTADOS-ARCHIVO.                                                  
008900     05  WS-ESTADOS-4BYTES           PIC X(4).                            
009000     05  FILLER                      PIC X(10).                           
009100 PROCEDURE DIVISION.                                                      
009200 1000-INICIO.                                                             
009300*    LA APERTURA EN MODO OUTPUT DEJA EL ARCHIVO INDEXADO VACIO            
009400*    PERO CON SU ESTRUCTURA DE CLAVES YA CONSTRUIDA.                      
009500     MOVE ZERO TO WS-CONTADOR-PRODUCTOS.                                  
009600     MOVE ZERO TO WS-CONTADOR-LOTES.                                      
009700     OPEN OUTPUT PRODUIT.                                                 
009800     IF NOT WS-PRODUIT-OK                                                 
009900         MOVE "NO SE PUDO CREAR PRODUIT.DAT" TO WS-MENSAJE-SALIDA         
010000         DISPLAY WS-MENSAJE-SALIDA UPON CONSOLE                           
010100         GO TO 9000-FIN                                                   
010200     END-IF.                                                              
010300     OPEN OUTPUT LOTESTK.                                                 
010400     IF NOT WS-LOTESTK-OK                                                 
010500         MOVE "NO SE PUDO CREAR LOTESTK.DAT" TO WS-MENSAJE-SALIDA         
010600         DISPLAY WS-MENSAJE-SALIDA UPON CONSOLE                           
010700         GO TO 9000-FIN                                                   
010800     END-IF.                                                              
010900     MOVE "PRODUIT.DAT Y LOTESTK.DAT CREADOS SIN REGISTROS"               
011000         TO WS-MENSAJE-SALIDA.                                            
011100     DISPLAY WS-MENSAJE-SALIDA UPON CONSOLE.                              
011200 9000-FIN.                                                                
011300     CLOSE PRODUIT.                                                       
011400     CLOSE LOTESTK.                                                       
011500     STOP RUN.                                                            
