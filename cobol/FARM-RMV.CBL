000100*****************************************************************         
000200* SUBRUTINA DE DESCUENTO DE STOCK DE UN LOTE ESPECIFICO. RECIBE           
000300* EL ID DE UN LOTE Y UNA CANTIDAD, VALIDA QUE EL LOTE TENGA               
000400* SUFICIENTE CANTIDAD DISPONIBLE, DESCUENTA Y LLAMA A FARM-TOT            
000500* PARA REACTUALIZAR EL TOTAL DE CONTROL DEL PRODUCTO PADRE.               
000600* LA INVOCA FARM-ALO UNA VEZ POR CADA LOTE TOCADO EN EL BARRIDO           
000700* FIFO DE UNA LINEA DE VENTA.                                             
000800*****************************************************************         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. FARM-RMV.                                                    
001100 AUTHOR. C-RUZ.                                                           
001200 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001300 DATE-WRITTEN. 1993-10-08.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001600*****************************************************************         
001700* HISTORIAL DE CAMBIOS                                                    
001800*-----------------------------------------------------------------        
001900* FECHA      PROG.  TICKET    DESCRIPCION                                 
002000*-----------------------------------------------------------------        
002100* 1993-10-08 M.SOTO SF-0071   VERSION INICIAL, DE LA MANO CON LA          
002200*                             CLAVE ALTERNA DE VENCIMIENTO DE             
002300*                             LOTESTK.DAT (BARRIDO FIFO).                 
002400* 1996-02-27 M.SOTO SF-0098   SE VALIDA CANTIDAD SUFICIENTE ANTES         
002500*                             DE DESCONTAR (ANTES QUEDABA EN              
002600*                             NEGATIVO SI SE VENDIA DE MAS).              
002700* 1999-01-06 R.PENA SF-0117   REVISION Y2K -- SIN CAMBIOS, ESTE           
002800*                             PROGRAMA NO COMPARA FECHAS.                 
002900* 2005-02-11 R.PENA SF-0181   SE ESTANDARIZA EL CODIGO DE RETORNO         
003000*                             CON EL RESTO DE LAS SUBRUTINAS DEL          
003100*                             MODULO DE STOCK.                            
003200* 2007-08-14 R.PENA SF-0206   LOTESTK.DAT PASA A ARCHIVO EXTERNO:         
003300*                             ESTA SUBRUTINA YA NO ABRE NI CIERRA         
003400*                             PROPIO CANAL, USA EL QUE YA DEJO            
003500*                             ABIERTO EL PROGRAMA QUE INICIO LA           
003600*                             CADENA DE LLAMADOS. ANTES ABRIA UN          
003700*                             SEGUNDO CANAL MIENTRAS FARM-ALO TENI        
003800*                             UN BARRIDO POSICIONADO SOBRE EL MISM        
003900*                             ARCHIVO.                                    
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     CLASS NUMERICOS IS "0" THRU "9".                                     
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT LOTESTK ASSIGN TO LOTESTK                                     
004900         ORGANIZATION IS INDEXED                                          
005000         ACCESS MODE IS DYNAMIC                                           
005100         RECORD KEY IS LOT-ID                                             
005200         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-VENC                      
005300             WITH DUPLICATES                                              
005400         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-NUM                       
005500             WITH DUPLICATES                                              
005600         FILE STATUS IS WS-STATUS-LOTESTK.                                
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900*    ARCHIVO EXTERNO (SF-0206): EL CANAL LO ABRE Y LO CIERRA EL           
006000*    PROGRAMA QUE INICIA LA CADENA DE LLAMADOS.                           
006100 FD  LOTESTK                                                              
006200     IS EXTERNAL                                                          
006300     LABEL RECORD IS STANDARD.                                            
006400 COPY LOTESTK.                                                            
006500 WORKING-STORAGE SECTION.                                                 
006600 01  WS-ESTADOS-ARCHIVO.                                                  
006700     05  WS-STATUS-LOTESTK           PIC XX.                              
006800         88  WS-LOTESTK-OK               VALUE "00".                      
006900     05  FILLER                      PIC X(10).                           
007000*    VISTA NUMERICA DEL CODIGO DE ESTADO PARA TRAZAS.                     
007100 01  WS-ESTADO-NUMERICO REDEFINES                                         
007200     WS-ESTADOS-ARCHIVO.                                                  
007300     05  WS-ESTADO-DIGITOS           PIC 9(2).                            
007400     05  FILLER                      PIC X(10).                           
007500*    CANTIDAD DISPONIBLE DEL LOTE LEIDO, ANTES DE COMPARAR CONTRA         
007600*    CANTIDAD A DESCONTAR -- CAMPO SUELTO DE TRABAJO, NO SE GRABA.        
007700 77  WS-CANTIDAD-DISPONIBLE          PIC 9(9) COMP.                       
007800 01  WS-MENSAJE-DIAGNOSTICO          PIC X(60).                           
007900*    VISTA PARTIDA DEL MENSAJE DE DIAGNOSTICO, PARA LA CONSOLA            
008000*    DE OPERACION DE 30 COLUMNAS.                                         
008100 01  WS-MENSAJE-DIAG-PARTIDO REDEFINES                                    
008200     WS-MENSAJE-DIAGNOSTICO.                                              
008300     05  WS-MDP-PARTE-1              PIC X(30).                           
008400     05  WS-MDP-PARTE-2              PIC X(30).                           
008500 01  WS-PARM-RECALCULO.                                                   
008600     05  WS-PR-PRODUCTO-ID           PIC 9(9).                            
008700     05  WS-PR-CODIGO-RETORNO        PIC X.                               
008800*    VISTA DEL PARAMETRO DE RECALCULO PARA VALIDAR SU ANCHO               
008900*    CONTRA LA COPIA LK-PARM-RECALCULO DE FARM-TOT.                       
009000 01  WS-PARM-RECALCULO-R REDEFINES                                        
009100     WS-PARM-RECALCULO.                                                   
009200     05  FILLER                      PIC X(10).                           
009300 LINKAGE SECTION.                                                         
009400*    PARAMETRO DE ENTRADA/SALIDA -- LOTE Y CANTIDAD A DESCONTAR,          
009500*    CODIGO DE RETORNO.                                                   
009600 01  LK-PARM-DESCUENTO.                                                   
009700     05  LK-LOTE-ID                  PIC 9(9).                            
009800     05  LK-CANTIDAD-A-DESCONTAR     PIC 9(9).                            
009900     05  LK-CODIGO-RETORNO           PIC X.                               
010000         88  LK-DESCUENTO-OK             VALUE "0".                       
010100         88  LK-CANTIDAD-INVALIDA        VALUE "1".                       
010200         88  LK-LOTE-NO-EXISTE           VALUE "2".                       
010300         88  LK-STOCK-INSUFICIENTE       VALUE "3".                       
010400 PROCEDURE DIVISION USING LK-PARM-DESCUENTO.                              
010500 1000-VALIDAR-CANTIDAD.                                                   
010600     MOVE "0" TO LK-CODIGO-RETORNO.                                       
010700     IF LK-CANTIDAD-A-DESCONTAR NOT > ZERO                                
010800         MOVE "1" TO LK-CODIGO-RETORNO                                    
010900         GO TO 9999-SALIDA                                                
011000     END-IF.                                                              
011100 1500-LEER-LOTE.                                                          
011200     MOVE LK-LOTE-ID TO LOT-ID.                                           
011300     READ LOTESTK                                                         
011400         INVALID KEY                                                      
011500             MOVE "2" TO LK-CODIGO-RETORNO                                
011600             GO TO 4000-CERRAR                                            
011700     END-READ.                                                            
011800     MOVE LOT-CANTIDAD TO WS-CANTIDAD-DISPONIBLE.                         
011900     IF WS-CANTIDAD-DISPONIBLE < LK-CANTIDAD-A-DESCONTAR                  
012000         MOVE "3" TO LK-CODIGO-RETORNO                                    
012100         GO TO 4000-CERRAR                                                
012200     END-IF.                                                              
012300 2000-DESCONTAR-LOTE.                                                     
012400     SUBTRACT LK-CANTIDAD-A-DESCONTAR FROM LOT-CANTIDAD.                  
012500     MOVE LOT-CPV-PRODUCTO-ID TO WS-PR-PRODUCTO-ID.                       
012600     REWRITE FARM-REG-LOTE                                                
012700         INVALID KEY                                                      
012800             MOVE "2" TO LK-CODIGO-RETORNO                                
012900             GO TO 4000-CERRAR                                            
013000     END-REWRITE.                                                         
013100 3000-ACTUALIZAR-TOTAL.                                                   
013200     CALL "FARM-TOT" USING WS-PARM-RECALCULO.                             
013300     IF WS-PR-CODIGO-RETORNO NOT = "0"                                    
013400         MOVE "2" TO LK-CODIGO-RETORNO                                    
013500     END-IF.                                                              
013600 4000-CERRAR.                                                             
013700     CONTINUE.                                                            
013800 9999-SALIDA.                                                             
013900     GOBACK.                                                              
