000100*****************************************************************         
000200* COPYBOOK.....: LOTESTK.CPY                                              
000300* DESCRIPCION..: LAYOUT DEL MAESTRO DE LOTES DE STOCK. CADA LOTE          
000400*                PERTENECE A UN PRODUCTO Y TIENE SU PROPIA FECHA          
000500*                DE VENCIMIENTO Y CANTIDAD DISPONIBLE.                    
000600*                                                                         
000700*                LAS DOS CLAVES DE BUSQUEDA COMPUESTAS (POR               
000800*                PRODUCTO+VENCIMIENTO Y POR PRODUCTO+NUMERO DE            
000900*                LOTE) SE ARMAN COMO GRUPOS CONTIGUOS PORQUE EL           
001000*                MANEJADOR DE ARCHIVOS INDEXADOS EXIGE QUE UNA            
001100*                CLAVE ALTERNA SEA UN CAMPO UNICO Y CONTINUO DEL          
001200*                REGISTRO; POR ESO EL PRODUCTO-ID SE REPITE UNA           
001300*                VEZ DENTRO DE CADA GRUPO CLAVE Y SE MANTIENE             
001400*                SINCRONIZADO AL GRABAR (VER 3500-FUSIONAR-O-CREAR        
001500*                -LOTE EN FARM-OP1).                                      
001600* ARCHIVO......: LOTESTK.DAT (INDEXADO, CLAVE LOT-ID)                     
001700*                CLAVE ALTERNA 1: LOT-CLAVE-PROD-VENC (CON                
001800*                DUPLICADOS) -- BARRIDO FIFO POR VENCIMIENTO.             
001900*                CLAVE ALTERNA 2: LOT-CLAVE-PROD-NUM (CON                 
002000*                DUPLICADOS) -- BUSQUEDA DE FUSION EN RECEPCION.          
002100*****************************************************************         
002200* HISTORIAL DE CAMBIOS                                                    
002300*-----------------------------------------------------------------        
002400* FECHA      PROG.  TICKET    DESCRIPCION                                 
002500*-----------------------------------------------------------------        
002600* 1989-04-11 C.RUZ  SF-0012   VERSION INICIAL DEL LAYOUT.                 
002700* 1991-06-25 C.RUZ  SF-0045   SE AGREGA CLAVE ALTERNA POR NUMERO D        
002800*                             LOTE PARA DETECTAR LOTES REPETIDOS.         
002900* 1993-10-08 M.SOTO SF-0071   SE AGREGA CLAVE ALTERNA POR FECHA DE        
003000*                             VENCIMIENTO PARA EL BARRIDO FIFO DE         
003100*                             LAS VENTAS (ANTES SE HACIA A MANO).         
003200* 1999-01-06 R.PENA SF-0117   REVISION Y2K: LAS FECHAS DE ESTE            
003300*                             LAYOUT YA VENIAN EN FORMATO CCYYMMDD        
003400*                             DE 8 DIGITOS; NO REQUIEREN CAMBIO.          
003500* 2001-03-14 R.PENA SF-0140   SE AGREGAN VISTAS REDEFINIDAS DE LAS        
003600*                             FECHAS PARA VALIDACION DIA/MES/ANO.         
003700*****************************************************************         
003800 01  FARM-REG-LOTE.                                                       
003900*    IDENTIFICADOR UNICO DEL LOTE -- CLAVE PRIMARIA DEL ARCHIVO.          
004000     05  LOT-ID                      PIC 9(9).                            
004100*    CLAVE ALTERNA 1 -- PRODUCTO + FECHA DE VENCIMIENTO. USADA            
004200*    POR FARM-ALO PARA RECORRER LOS LOTES DE UN PRODUCTO EN               
004300*    ORDEN ASCENDENTE DE VENCIMIENTO (ASIGNACION FIFO).                   
004400     05  LOT-CLAVE-PROD-VENC.                                             
004500         10  LOT-CPV-PRODUCTO-ID     PIC 9(9).                            
004600*        FECHA DE VENCIMIENTO DEL LOTE, FORMATO CCYYMMDD. NO              
004700*        PUEDE SER ANTERIOR A LA FECHA DEL SISTEMA AL RECIBIR             
004800*        EL LOTE (VALIDADO POR FARM-OP1).                                 
004900         10  LOT-CPV-FECHA-VENC      PIC 9(8).                            
005000*        VISTA REDEFINIDA DE LA FECHA DE VENCIMIENTO PARA                 
005100*        COMPARAR Y DESPLEGAR POR COMPONENTES.                            
005200         10  LOT-FEVENC-COMPONENTES REDEFINES                             
005300             LOT-CPV-FECHA-VENC.                                          
005400             15  LOT-FEVENC-SIGLO    PIC 9(2).                            
005500             15  LOT-FEVENC-ANO      PIC 9(2).                            
005600             15  LOT-FEVENC-MES      PIC 9(2).                            
005700             15  LOT-FEVENC-DIA      PIC 9(2).                            
005800*    CLAVE ALTERNA 2 -- PRODUCTO + NUMERO DE LOTE. USADA POR              
005900*    FARM-OP1 PARA DETECTAR SI EL LOTE QUE LLEGA EN LA RECEPCION          
006000*    YA EXISTE (FUSION) O ES UN LOTE NUEVO.                               
006100     05  LOT-CLAVE-PROD-NUM.                                              
006200         10  LOT-CPN-PRODUCTO-ID     PIC 9(9).                            
006300*        NUMERO DE LOTE DEL LABORATORIO. OBLIGATORIO, UNICO POR           
006400*        PRODUCTO (GARANTIZADO POR ESTA CLAVE ALTERNA).                   
006500         10  LOT-CPN-NUMERO-LOTE     PIC X(100).                          
006600*    CANTIDAD ACTUALMENTE DISPONIBLE EN ESTE LOTE.                        
006700     05  LOT-CANTIDAD                PIC 9(9).                            
006800*    PRECIO DE COMPRA (HT) PACTADO PARA ESTE LOTE ESPECIFICO --           
006900*    PUEDE DIFERIR DEL PRECIO VIGENTE DEL PRODUCTO.                       
007000     05  LOT-PRECIO-COMPRA-HT        PIC S9(8)V99.                        
007100*    FECHA EN QUE EL LOTE FUE RECIBIDO EN BODEGA (FECHA DEL               
007200*    SISTEMA AL MOMENTO DE LA RECEPCION), FORMATO CCYYMMDD.               
007300     05  LOT-FECHA-RECEPCION         PIC 9(8).                            
007400*    VISTA REDEFINIDA DE LA FECHA DE RECEPCION PARA VALIDACION.           
007500     05  LOT-FEREC-COMPONENTES REDEFINES                                  
007600         LOT-FECHA-RECEPCION.                                             
007700         10  LOT-FEREC-SIGLO         PIC 9(2).                            
007800         10  LOT-FEREC-ANO           PIC 9(2).                            
007900         10  LOT-FEREC-MES           PIC 9(2).                            
008000         10  LOT-FEREC-DIA           PIC 9(2).                            
008100*    RELLENO HASTA EL ANCHO DE REGISTRO ESTANDAR DEL LOTE.                
008200     05  FILLER                      PIC X(30).                           
