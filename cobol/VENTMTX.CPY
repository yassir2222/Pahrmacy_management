000100*****************************************************************         
000200* COPYBOOK.....: VENTMTX.CPY                                              
000300* DESCRIPCION..: LAYOUT DE LA TRANSACCION DE MODIFICACION DE              
000400*                VENTA (ENTRADA DEL PROCESO BATCH FARM-OP3). EL           
000500*                REGISTRO "H" IDENTIFICA LA VENTA A MODIFICAR; LOS        
000600*                REGISTROS "D" QUE SIGUEN SON EL NUEVO CONJUNTO DE        
000700*                LINEAS QUE REEMPLAZA POR COMPLETO A LAS ANTIGUAS,        
000800*                CERRADO POR UN REGISTRO "T".                             
000900* ARCHIVO......: VENTMTX.DAT (SECUENCIAL POR LINEA, SIN CLAVE,            
001000*                PROCESADO EN EL ORDEN DE ENTRADA).                       
001100*****************************************************************         
001200* HISTORIAL DE CAMBIOS                                                    
001300*-----------------------------------------------------------------        
001400* FECHA      PROG.  TICKET    DESCRIPCION                                 
001500*-----------------------------------------------------------------        
001600* 1997-05-15 M.SOTO SF-0104   VERSION INICIAL -- ANTES UNA VENTA          
001700*                             MAL INGRESADA SE ANULABA A MANO Y           
001800*                             SE VOLVIA A CREAR DESDE CERO.               
001900*****************************************************************         
002000 01  FARM-TX-MODIFICACION.                                                
002100*    TIPO DE REGISTRO DE LA TRANSACCION.                                  
002200     05  MTX-TIPO-REGISTRO           PIC X.                               
002300         88  MTX-ES-ENCABEZADO           VALUE "H".                       
002400         88  MTX-ES-DETALLE              VALUE "D".                       
002500         88  MTX-ES-FIN-VENTA            VALUE "T".                       
002600*    DATOS DEL ENCABEZADO (TIPO "H") -- IDENTIFICA LA VENTA YA            
002700*    EXISTENTE QUE SE VA A MODIFICAR.                                     
002800     05  MTX-DATOS-ENCABEZADO.                                            
002900         10  MTX-VENTA-ID            PIC 9(9).                            
003000         10  FILLER                  PIC X(20).                           
003100*    DATOS DE LA LINEA NUEVA (TIPO "D").                                  
003200     05  MTX-DATOS-DETALLE REDEFINES                                      
003300         MTX-DATOS-ENCABEZADO.                                            
003400         10  MTX-PRODUCTO-ID         PIC 9(9).                            
003500         10  MTX-CANTIDAD            PIC 9(9).                            
003600         10  MTX-PRECIO-UNITARIO-TTC PIC S9(8)V99.                        
003700*    RELLENO HASTA EL ANCHO DE REGISTRO DE LA TRANSACCION.                
003800     05  FILLER                      PIC X(10).                           
