000100*****************************************************************         
000200* PROCESO BATCH DE RECEPCION DE STOCK. LEE LAS TRANSACCIONES DE           
000300* RECSTK.DAT (UNA POR LOTE RECIBIDO), VALIDA CADA UNA, BUSCA SI           
000400* EL LOTE YA EXISTE PARA EL PRODUCTO (FUSION) O LO CREA DE                
000500* NUEVO, Y LLAMA A FARM-TOT PARA REACTUALIZAR EL TOTAL DE                 
000600* CONTROL DEL PRODUCTO. LO INVOCA MENUFARM COMO EL PRIMER PASO            
000700* DE LA CORRIDA NOCTURNA.                                                 
000800*****************************************************************         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. FARM-OP1.                                                    
001100 AUTHOR. C-RUZ.                                                           
001200 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001300 DATE-WRITTEN. 1990-09-03.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001600*****************************************************************         
001700* HISTORIAL DE CAMBIOS                                                    
001800*-----------------------------------------------------------------        
001900* FECHA      PROG.  TICKET    DESCRIPCION                                 
002000*-----------------------------------------------------------------        
002100* 1990-09-03 C.RUZ  SF-0031   VERSION INICIAL (REEMPLAZA LA               
002200*                             PANTALLA DE INGRESO DE COMPRAS DE           
002300*                             OPCION-1; PASA A PROCESO BATCH DE           
002400*                             TRANSACCIONES).                             
002500* 1991-06-25 C.RUZ  SF-0045   SE AGREGA LA FUSION DE LOTE CUANDO          
002600*                             EL NUMERO DE LOTE YA EXISTE PARA EL         
002700*                             PRODUCTO (ANTES SIEMPRE SE CREABA           
002800*                             UN LOTE NUEVO).                             
002900* 1994-11-30 M.SOTO SF-0080   SE LLAMA A FARM-TOT DESPUES DE CADA         
003000*                             RECEPCION PARA MANTENER AL DIA EL           
003100*                             TOTAL DE CONTROL DEL PRODUCTO.              
003200* 1999-01-06 R.PENA SF-0117   REVISION Y2K: SE INCORPORA LA               
003300*                             VENTANA DE SIGLO (AA < 50 = 20XX,           
003400*                             AA >= 50 = 19XX) PARA CALCULAR LA           
003500*                             FECHA DEL SISTEMA EN CCYYMMDD.              
003600* 2005-02-11 R.PENA SF-0181   SE ACUMULAN CONTADORES DE RECEPCIONE        
003700*                             PROCESADAS Y RECHAZADAS PARA EL             
003800*                             RESUMEN DE CORRIDA DE MENUFARM.             
003900* 2007-08-14 R.PENA SF-0206   PRODUIT.DAT Y LOTESTK.DAT PASAN A           
004000*                             ARCHIVOS EXTERNOS PARA COMPARTIR EL         
004100*                             MISMO CANAL CON FARM-TOT DURANTE LA         
004200*                             CORRIDA (VER SF-0206 EN ESA SUBRUTIN        
004300* 2007-09-02 R.PENA SF-0207   EL LOT-ID DE UN LOTE NUEVO SE FIJA P        
004400*                             CONTEO Y SUMA UNO, IGUAL QUE VTA-ID         
004500*                             LIN-ID EN FARM-OP2, EN VEZ DE TOMARL        
004600*                             DE LA HORA DEL RELOJ: DOS RECEPCIONE        
004700*                             DE LOTE NUEVO CAIDAS EN LA MISMA            
004800*                             CENTESIMA DE SEGUNDO PODIAN CHOCAR E        
004900*                             LA CLAVE Y PERDER LA SEGUNDA SIN AVI        
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS NUMERICOS IS "0" THRU "9".                                     
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT RECSTK ASSIGN TO RECSTK                                       
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS IS WS-STATUS-RECSTK.                                 
006100     SELECT PRODUIT ASSIGN TO PRODUIT                                     
006200         ORGANIZATION IS INDEXED                                          
006300         ACCESS MODE IS DYNAMIC                                           
006400         RECORD KEY IS PRD-ID                                             
006500         FILE STATUS IS WS-STATUS-PRODUIT.                                
006600     SELECT LOTESTK ASSIGN TO LOTESTK                                     
006700         ORGANIZATION IS INDEXED                                          
006800         ACCESS MODE IS DYNAMIC                                           
006900         RECORD KEY IS LOT-ID                                             
007000         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-VENC                      
007100             WITH DUPLICATES                                              
007200         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-NUM                       
007300             WITH DUPLICATES                                              
007400         FILE STATUS IS WS-STATUS-LOTESTK.                                
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  RECSTK                                                               
007800     LABEL RECORD IS STANDARD.                                            
007900 COPY RECSTK.                                                             
008000*    ARCHIVOS EXTERNOS (SF-0206): ESTE PROGRAMA INICIA LA CADENA D        
008100*    LLAMADOS Y ES QUIEN ABRE Y CIERRA EL CANAL; FARM-TOT LO USA          
008200*    SIN VOLVER A ABRIRLO.                                                
008300 FD  PRODUIT                                                              
008400     IS EXTERNAL                                                          
008500     LABEL RECORD IS STANDARD.                                            
008600 COPY PRODUIT.                                                            
008700 FD  LOTESTK                                                              
008800     IS EXTERNAL                                                          
008900     LABEL RECORD IS STANDARD.                                            
009000 COPY LOTESTK.                                                            
009100 WORKING-STORAGE SECTION.                                                 
009200 01  WS-ESTADOS-ARCHIVO.                                                  
009300     05  WS-STATUS-RECSTK            PIC XX.                              
009400     05  WS-STATUS-PRODUIT           PIC XX.                              
009500         88  WS-PRODUIT-OK               VALUE "00".                      
009600     05  WS-STATUS-LOTESTK           PIC XX.                              
009700         88  WS-LOTESTK-OK               VALUE "00".                      
009800     05  FILLER                      PIC X(10).                           
009900*    VISTA COMBINADA DE LOS TRES CODIGOS DE ESTADO.                       
010000 01  WS-ESTADOS-COMBINADOS REDEFINES                                      
010100     WS-ESTADOS-ARCHIVO.                                                  
010200     05  WS-ESTADOS-6BYTES           PIC X(6).                            
010300     05  FILLER                      PIC X(10).                           
010400 01  WS-SWITCHES.                                                         
010500     05  WS-SW-FIN-RECSTK            PIC X.                               
010600         88  WS-FIN-RECSTK               VALUE "S".                       
010700         88  WS-NO-FIN-RECSTK            VALUE "N".                       
010800     05  WS-SW-LOTE-ENCONTRADO       PIC X.                               
010900         88  WS-LOTE-FUE-ENCONTRADO      VALUE "S".                       
011000         88  WS-LOTE-NO-FUE-ENCONTRADO   VALUE "N".                       
011100     05  WS-SW-RECEPCION-RECHAZADA   PIC X.                               
011200         88  WS-RECEPCION-ES-RECHAZADA   VALUE "S".                       
011300         88  WS-RECEPCION-ES-VALIDA      VALUE "N".                       
011400     05  FILLER                      PIC X(10).                           
011500 01  WS-CONTADORES-CORRIDA.                                               
011600     05  WS-RECEPCIONES-PROCESADAS   PIC 9(7) COMP.                       
011700     05  WS-RECEPCIONES-RECHAZADAS   PIC 9(7) COMP.                       
011800     05  FILLER                      PIC X(10).                           
011900*    VISTA EDITADA DE LOS CONTADORES PARA EL RESUMEN DE CORRIDA.          
012000 01  WS-CONTADORES-CORRIDA-R REDEFINES                                    
012100     WS-CONTADORES-CORRIDA.                                               
012200     05  FILLER                      PIC X(4).                            
012300     05  FILLER                      PIC X(4).                            
012400     05  FILLER                      PIC X(10).                           
012500 01  WS-FECHA-SISTEMA-CORTA          PIC 9(6).                            
012600 01  WS-FECHA-SISTEMA-CORTA-R REDEFINES                                   
012700     WS-FECHA-SISTEMA-CORTA.                                              
012800     05  WS-FSC-ANO                  PIC 9(2).                            
012900     05  WS-FSC-MES                  PIC 9(2).                            
013000     05  WS-FSC-DIA                  PIC 9(2).                            
013100 01  WS-FECHA-SISTEMA-CCYYMMDD       PIC 9(8).                            
013200 01  WS-FECHA-SISTEMA-CCYYMMDD-R REDEFINES                                
013300     WS-FECHA-SISTEMA-CCYYMMDD.                                           
013400     05  WS-FSL-SIGLO                PIC 9(2).                            
013500     05  WS-FSL-ANO                  PIC 9(2).                            
013600     05  WS-FSL-MES                  PIC 9(2).                            
013700     05  WS-FSL-DIA                  PIC 9(2).                            
013800 01  WS-CLAVE-BUSQUEDA-LOTE.                                              
013900     05  WS-CBL-PRODUCTO-ID          PIC 9(9).                            
014000     05  WS-CBL-NUMERO-LOTE          PIC X(100).                          
014100 01  WS-PARM-RECALCULO.                                                   
014200     05  WS-PR-PRODUCTO-ID           PIC 9(9).                            
014300     05  WS-PR-CODIGO-RETORNO        PIC X.                               
014400*    PROXIMO LOT-ID DISPONIBLE PARA UN LOTE NUEVO (SF-0207) --            
014500*    SE FIJA UNA SOLA VEZ AL INICIO (1050) CONTANDO LOS LOTES YA          
014600*    EXISTENTES Y SE VA SUMANDO UNO POR CADA LOTE NUEVO CREADO.           
014700 77  WS-PROXIMO-LOTE-ID              PIC 9(9) COMP.                       
014800 LINKAGE SECTION.                                                         
014900*    CONTADORES DE CORRIDA DEVUELTOS A MENUFARM PARA EL RESUMEN           
015000*    DEL PROCESO NOCTURNO.                                                
015100 01  LK-RESUMEN-OP1.                                                      
015200     05  LK-RECEPCIONES-PROCESADAS   PIC 9(7).                            
015300     05  LK-RECEPCIONES-RECHAZADAS   PIC 9(7).                            
015400 PROCEDURE DIVISION USING LK-RESUMEN-OP1.                                 
015500 1000-INICIO.                                                             
015600     MOVE ZERO TO WS-RECEPCIONES-PROCESADAS.                              
015700     MOVE ZERO TO WS-RECEPCIONES-RECHAZADAS.                              
015800     SET WS-NO-FIN-RECSTK TO TRUE.                                        
015900     ACCEPT WS-FECHA-SISTEMA-CORTA FROM DATE.                             
016000     IF WS-FSC-ANO < 50                                                   
016100         MOVE 20 TO WS-FSL-SIGLO                                          
016200     ELSE                                                                 
016300         MOVE 19 TO WS-FSL-SIGLO                                          
016400     END-IF.                                                              
016500     MOVE WS-FSC-ANO TO WS-FSL-ANO.                                       
016600     MOVE WS-FSC-MES TO WS-FSL-MES.                                       
016700     MOVE WS-FSC-DIA TO WS-FSL-DIA.                                       
016800     OPEN INPUT RECSTK.                                                   
016900     OPEN I-O PRODUIT.                                                    
017000     OPEN I-O LOTESTK.                                                    
017100     PERFORM 1050-FIJAR-LOTE-ID.                                          
017200     PERFORM 1500-LEER-TRANSACCION.                                       
017300     PERFORM 1800-PROCESAR-UNA-RECEPCION THRU 1800-SALIDA                 
017400         UNTIL WS-FIN-RECSTK.                                             
017500     PERFORM 9000-CERRAR.                                                 
017600     MOVE WS-RECEPCIONES-PROCESADAS TO LK-RECEPCIONES-PROCESADAS.         
017700     MOVE WS-RECEPCIONES-RECHAZADAS TO LK-RECEPCIONES-RECHAZADAS.         
017800     GOBACK.                                                              
017900*    FIJA EL PROXIMO LOT-ID DISPONIBLE, DEL MISMO MODO QUE FARM-OP        
018000*    LO HACE PARA VTA-ID Y LIN-ID (CONTAR Y SUMAR UNO).                   
018100 1050-FIJAR-LOTE-ID.                                                      
018200     MOVE ZERO TO WS-PROXIMO-LOTE-ID.                                     
018300 1050-CONTAR-LOTES.                                                       
018400     READ LOTESTK NEXT RECORD                                             
018500         AT END GO TO 1050-EXIT                                           
018600     END-READ.                                                            
018700     ADD 1 TO WS-PROXIMO-LOTE-ID.                                         
018800     GO TO 1050-CONTAR-LOTES.                                             
018900 1050-EXIT.                                                               
019000     ADD 1 TO WS-PROXIMO-LOTE-ID.                                         
019100     CLOSE LOTESTK.                                                       
019200     OPEN I-O LOTESTK.                                                    
019300 1500-LEER-TRANSACCION.                                                   
019400     READ RECSTK                                                          
019500         AT END SET WS-FIN-RECSTK TO TRUE                                 
019600     END-READ.                                                            
019700 1800-PROCESAR-UNA-RECEPCION.                                             
019800     PERFORM 2000-VALIDAR-RECEPCION.                                      
019900     IF WS-RECEPCION-ES-RECHAZADA                                         
020000         ADD 1 TO WS-RECEPCIONES-RECHAZADAS                               
020100         GO TO 1800-SALIDA                                                
020200     END-IF.                                                              
020300     PERFORM 2500-LEER-PRODUCTO.                                          
020400     IF WS-RECEPCION-ES-RECHAZADA                                         
020500         ADD 1 TO WS-RECEPCIONES-RECHAZADAS                               
020600         GO TO 1800-SALIDA                                                
020700     END-IF.                                                              
020800     PERFORM 3000-BUSCAR-LOTE.                                            
020900     PERFORM 3500-FUSIONAR-O-CREAR-LOTE.                                  
021000     IF WS-RECEPCION-ES-RECHAZADA                                         
021100         ADD 1 TO WS-RECEPCIONES-RECHAZADAS                               
021200         GO TO 1800-SALIDA                                                
021300     END-IF.                                                              
021400     PERFORM 4000-ACTUALIZAR-TOTAL.                                       
021500     ADD 1 TO WS-RECEPCIONES-PROCESADAS.                                  
021600 1800-SALIDA.                                                             
021700     PERFORM 1500-LEER-TRANSACCION.                                       
021800 2000-VALIDAR-RECEPCION.                                                  
021900     SET WS-RECEPCION-ES-VALIDA TO TRUE.                                  
022000     IF RCT-CANTIDAD NOT > ZERO                                           
022100         SET WS-RECEPCION-ES-RECHAZADA TO TRUE                            
022200         GO TO 2000-EXIT                                                  
022300     END-IF.                                                              
022400     IF RCT-FECHA-VENCIMIENTO < WS-FECHA-SISTEMA-CCYYMMDD                 
022500         SET WS-RECEPCION-ES-RECHAZADA TO TRUE                            
022600     END-IF.                                                              
022700 2000-EXIT.                                                               
022800     EXIT.                                                                
022900 2500-LEER-PRODUCTO.                                                      
023000     MOVE RCT-PRODUCTO-ID TO PRD-ID.                                      
023100     READ PRODUIT                                                         
023200         INVALID KEY                                                      
023300             SET WS-RECEPCION-ES-RECHAZADA TO TRUE                        
023400     END-READ.                                                            
023500 3000-BUSCAR-LOTE.                                                        
023600     MOVE RCT-PRODUCTO-ID TO WS-CBL-PRODUCTO-ID.                          
023700     MOVE RCT-NUMERO-LOTE TO WS-CBL-NUMERO-LOTE.                          
023800     MOVE WS-CBL-PRODUCTO-ID TO LOT-CPN-PRODUCTO-ID.                      
023900     MOVE WS-CBL-NUMERO-LOTE TO LOT-CPN-NUMERO-LOTE.                      
024000     READ LOTESTK KEY IS LOT-CLAVE-PROD-NUM                               
024100         INVALID KEY                                                      
024200             SET WS-LOTE-NO-FUE-ENCONTRADO TO TRUE                        
024300         NOT INVALID KEY                                                  
024400             SET WS-LOTE-FUE-ENCONTRADO TO TRUE                           
024500     END-READ.                                                            
024600 3500-FUSIONAR-O-CREAR-LOTE.                                              
024700     IF WS-LOTE-FUE-ENCONTRADO                                            
024800         IF LOT-CPV-FECHA-VENC NOT = RCT-FECHA-VENCIMIENTO                
024900             SET WS-RECEPCION-ES-RECHAZADA TO TRUE                        
025000             GO TO 3500-EXIT                                              
025100         END-IF                                                           
025200         ADD RCT-CANTIDAD TO LOT-CANTIDAD                                 
025300         REWRITE FARM-REG-LOTE                                            
025400             INVALID KEY SET WS-RECEPCION-ES-RECHAZADA TO TRUE            
025500         END-REWRITE                                                      
025600     ELSE                                                                 
025700         PERFORM 3600-OBTENER-LOTE-ID                                     
025800         MOVE RCT-PRODUCTO-ID TO LOT-CPV-PRODUCTO-ID                      
025900         MOVE RCT-FECHA-VENCIMIENTO TO LOT-CPV-FECHA-VENC                 
026000         MOVE RCT-PRODUCTO-ID TO LOT-CPN-PRODUCTO-ID                      
026100         MOVE RCT-NUMERO-LOTE TO LOT-CPN-NUMERO-LOTE                      
026200         MOVE RCT-CANTIDAD TO LOT-CANTIDAD                                
026300         MOVE RCT-PRECIO-COMPRA-HT TO LOT-PRECIO-COMPRA-HT                
026400         MOVE WS-FECHA-SISTEMA-CCYYMMDD TO LOT-FECHA-RECEPCION            
026500         WRITE FARM-REG-LOTE                                              
026600             INVALID KEY SET WS-RECEPCION-ES-RECHAZADA TO TRUE            
026700         END-WRITE                                                        
026800     END-IF.                                                              
026900 3500-EXIT.                                                               
027000     EXIT.                                                                
027100 3600-OBTENER-LOTE-ID.                                                    
027200*    EL IDENTIFICADOR DE LOTE SE ASIGNA POR CORRELATIVO (SF-0207),        
027300*    IGUAL QUE VTA-ID Y LIN-ID EN FARM-OP2: SE CUENTA UNA SOLA VEZ        
027400*    AL INICIO (1050) Y SE VA SUMANDO UNO POR CADA LOTE NUEVO.            
027500     MOVE WS-PROXIMO-LOTE-ID TO LOT-ID.                                   
027600     ADD 1 TO WS-PROXIMO-LOTE-ID.                                         
027700 4000-ACTUALIZAR-TOTAL.                                                   
027800     MOVE RCT-PRODUCTO-ID TO WS-PR-PRODUCTO-ID.                           
027900     CALL "FARM-TOT" USING WS-PARM-RECALCULO.                             
028000 9000-CERRAR.                                                             
028100     CLOSE RECSTK.                                                        
028200     CLOSE PRODUIT.                                                       
028300     CLOSE LOTESTK.                                                       
