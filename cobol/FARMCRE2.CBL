000100*****************************************************************         
000200* PROGRAMA HABILITADOR DE ARCHIVOS DE VENTA (ENCABEZADO Y                 
000300* DETALLE). SE CORRE UNA SOLA VEZ, ANTES DE LA PRIMERA CORRIDA            
000400* DEL BATCH DE VENTAS, PARA DEJAR LOS ARCHIVOS INDEXADOS VACIOS.          
000500*****************************************************************         
000600 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID. FARMCRE2.                                                    
000800 AUTHOR. C-RUZ.                                                           
000900 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001000 DATE-WRITTEN. 1989-05-02.                                                
001100 DATE-COMPILED.                                                           
001200 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001300*****************************************************************         
001400* HISTORIAL DE CAMBIOS                                                    
001500*-----------------------------------------------------------------        
001600* FECHA      PROG.  TICKET    DESCRIPCION                                 
001700*-----------------------------------------------------------------        
001800* 1989-05-02 C.RUZ  SF-0014   VERSION INICIAL (ENTONCES LLAMADO           
001900*                             RUZCREA3, CREABA SOLO VENCIDOS.DAT).        
002000* 1996-02-27 M.SOTO SF-0098   SE REEMPLAZA POR LA CREACION DE             
002100*                             VENTAHD.DAT Y VENTADT.DAT DEL NUEVO         
002200*                             MODELO DE VENTA CON LINEAS.                 
002300* 1999-01-06 R.PENA SF-0117   REVISION Y2K -- SIN CAMBIOS, ESTE           
002400*                             PROGRAMA NO MANEJA FECHAS.                  
002500*****************************************************************         
002600 ENVIRONMENT DIVISION.                                                    
002700 CONFIGURATION SECTION.                                                   
002800 SPECIAL-NAMES.                                                           
002900     C01 IS TOP-OF-FORM                                                   
003000     CLASS NUMERICOS IS "0" THRU "9".                                     
003100 INPUT-OUTPUT SECTION.                                                    
003200 FILE-CONTROL.                                                            
003300     SELECT VENTAHD ASSIGN TO VENTAHD                                     
003400         ORGANIZATION IS INDEXED                                          
003500         ACCESS MODE IS SEQUENTIAL                                        
003600         RECORD KEY IS VTA-ID                                             
003700         FILE STATUS IS WS-STATUS-VENTAHD.                                
003800     SELECT VENTADT ASSIGN TO VENTADT                                     
003900         ORGANIZATION IS INDEXED                                          
004000         ACCESS MODE IS SEQUENTIAL                                        
004100         RECORD KEY IS LIN-ID                                             
004200         ALTERNATE RECORD KEY IS LIN-VENTA-ID                             
004300             WITH DUPLICATES                                              
004400         FILE STATUS IS WS-STATUS-VENTADT.                                
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700 FD  VENTAHD                                                              
004800     LABEL RECORD IS STANDARD.                                            
004900 COPY VENTAHD.                                                            
005000 FD  VENTADT                                                              
005100     LABEL RECORD IS STANDARD.                                            
005200 COPY VENTADT.                                                            
005300 WORKING-STORAGE SECTION.                                                 
005400 01  WS-ESTADOS-ARCHIVO.                                                  
005500     05  WS-STATUS-VENTAHD           PIC XX.                              
005600         88  WS-VENTAHD-OK               VALUE "00".                      
005700     05  WS-STATUS-VENTADT           PIC XX.                              
005800         88  WS-VENTADT-OK               VALUE "00".                      
005900     05  FILLER                      PIC X(10).                           
006000 01  WS-MENSAJE-SALIDA               PIC X(60).                           
006100*    VISTA PARTIDA DEL MENSAJE, PARA CONSOLAS DE 30 COLUMNAS.             
006200 01  WS-MENSAJE-PARTIDO REDEFINES                                         
006300     WS-MENSAJE-SALIDA.                                                   
006400     05  WS-MENSAJE-PARTE-1          PIC X(30).                           
006500     05  WS-MENSAJE-PARTE-2          PIC X(30).                           
006600*    VISTA CENTRADA DEL MISMO MENSAJE PARA LA CONSOLA DE                  
006700*    OPERACION (30 COLUMNAS UTILES AL CENTRO).                            
006800 01  WS-MENSAJE-CENTRADO REDEFINES                                        
006900     WS-MENSAJE-SALIDA.                                                   
007000     05  FILLER                      PIC X(15).                           
007100     05  WS-MENSAJE-CENTRO           PIC X(30).                           
007200     05  FILLER                      PIC X(15).                           
007300*    VISTA COMBINADA DE LOS DOS CODIGOS DE ESTADO PARA COMPARAR           
007400*    "AMBOS EN 00" DE UN SOLO GOLPE.                                      
007500 01  WS-ESTADOS-COMBINADOS REDEFINES                                      
007600     WS-ESTADOS-ARCHIVO.                                                  
007700     05  WS-ESTADOS-4BYTES           PIC X(4).                            
007800     05  FILLER                      PIC X(10).                           
007900*    CUENTA LOS ARCHIVOS DEJADOS LISTOS EN ESTA CORRIDA, PARA EL          
008000*    MENSAJE FINAL DE CONSOLA.                                            
008100 77  WS-ARCHIVOS-CREADOS             PIC 9(1) COMP.                       
008200 PROCEDURE DIVISION.                                                      
008300 1000-INICIO.                                                             
008400     MOVE ZERO TO WS-ARCHIVOS-CREADOS.                                    
008500     OPEN OUTPUT VENTAHD.                                                 
008600     IF NOT WS-VENTAHD-OK                                                 
008700         MOVE "NO SE PUDO CREAR VENTAHD.DAT" TO WS-MENSAJE-SALIDA         
008800         DISPLAY WS-MENSAJE-SALIDA UPON CONSOLE                           
008900         GO TO 9000-FIN                                                   
009000     END-IF.                                                              
009100     ADD 1 TO WS-ARCHIVOS-CREADOS.                                        
009200     OPEN OUTPUT VENTADT.                                                 
009300     IF NOT WS-VENTADT-OK                                                 
009400         MOVE "NO SE PUDO CREAR VENTADT.DAT" TO WS-MENSAJE-SALIDA         
009500         DISPLAY WS-MENSAJE-SALIDA UPON CONSOLE                           
009600         GO TO 9000-FIN                                                   
009700     END-IF.                                                              
009800     ADD 1 TO WS-ARCHIVOS-CREADOS.                                        
009900     MOVE "VENTAHD.DAT Y VENTADT.DAT CREADOS SIN REGISTROS"               
010000         TO WS-MENSAJE-SALIDA.                                            
010100     DISPLAY WS-MENSAJE-SALIDA UPON CONSOLE.                              
010200 9000-FIN.                                                                
010300     CLOSE VENTAHD.                                                       
010400     CLOSE VENTADT.                                                       
010500     STOP RUN.                                                            
