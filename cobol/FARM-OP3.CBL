000100*****************************************************************         
000200* PROCESO BATCH DE MODIFICACION DE VENTAS. LEE TRANSACCIONES DE           
000300* VENTMTX.DAT (H=VENTA A MODIFICAR, D=LINEAS NUEVAS, T=FIN),              
000400* RESTITUYE LAS CANTIDADES DE LAS LINEAS ANTIGUAS A SUS LOTES,            
000500* BORRA LAS LINEAS ANTIGUAS Y GRABA LAS NUEVAS CON EL MISMO               
000600* PROCEDIMIENTO DE VALIDACION/ASIGNACION/ACUMULACION QUE FARM-OP2         
000700* (VIA CALL A FARM-ALO).                                                  
000800*****************************************************************         
000900 IDENTIFICATION DIVISION.                                                 
001000 PROGRAM-ID. FARM-OP3.                                                    
001100 AUTHOR. M-SOTO.                                                          
001200 INSTALLATION. FARMACIAS RUZ HNOS - DEPTO DE SISTEMAS.                    
001300 DATE-WRITTEN. 1997-05-15.                                                
001400 DATE-COMPILED.                                                           
001500 SECURITY. USO INTERNO -- SOLO PERSONAL DE SISTEMAS.                      
001600*****************************************************************         
001700* HISTORIAL DE CAMBIOS                                                    
001800*-----------------------------------------------------------------        
001900* FECHA      PROG.  TICKET    DESCRIPCION                                 
002000*-----------------------------------------------------------------        
002100* 1997-05-15 M.SOTO SF-0104   VERSION INICIAL. ANTES UNA VENTA MAL        
002200*                             INGRESADA SE ANULABA A MANO CON UNA         
002300*                             NOTA DE CREDITO Y SE REINGRESABA DES        
002400*                             CERO POR OPCION-2; ESTE PROCESO EVIT        
002500*                             EL DOBLE INGRESO.                           
002600* 1997-06-02 M.SOTO SF-0106   LA RESTITUCION DE CANTIDAD SE HACE          
002700*                             CONTRA EL LOTE INFORMADO EN LA LINEA        
002800*                             (CLAVE PROD+NUMERO DE LOTE); SI ESE         
002900*                             LOTE YA NO EXISTE (BORRADO A MANO) S        
003000*                             RECHAZA LA VENTA COMPLETA.                  
003100* 1999-01-06 R.PENA SF-0117   REVISION Y2K: FECHA DE MODIFICACION         
003200*                             PASA A CCYYMMDD DE 8 DIGITOS.               
003300* 2001-03-14 R.PENA SF-0140   SE ESTANDARIZA EL LLAMADO A FARM-ALO        
003400*                             PARA LAS LINEAS NUEVAS, IGUAL QUE           
003500*                             FARM-OP2 (ANTES TENIA SU PROPIA COPI        
003600*                             DEL BARRIDO FIFO).                          
003700* 2005-02-11 R.PENA SF-0181   SE AGREGA CONTADOR DE VENTAS NO             
003800*                             ENCONTRADAS AL RESUMEN DE CORRIDA.          
003900* 2006-05-19 R.PENA SF-0198   LA RESTITUCION Y EL BORRADO DE LAS          
004000*                             LINEAS VIEJAS QUEDABAN GRABADOS AUNQ        
004100*                             LAS LINEAS NUEVAS FALLARAN, DEJANDO         
004200*                             ENCABEZADO DESACTUALIZADO CON CERO          
004300*                             LINEAS EN VENTADT.DAT. AHORA LAS LIN        
004400*                             VIEJAS SE GUARDAN EN UNA TABLA ANTES        
004500*                             TOCARLAS Y, SI LAS LINEAS NUEVAS NO         
004600*                             VALIDAN COMPLETAS, SE DESHACE TODO L        
004700*                             YA GRABADO Y SE RESTAURAN LAS LINEAS        
004800*                             VIEJAS TAL COMO ESTABAN.                    
004900* 2007-08-14 R.PENA SF-0206   PRODUIT.DAT Y LOTESTK.DAT PASAN A           
005000*                             ARCHIVOS EXTERNOS Y ESTE PROGRAMA PA        
005100*                             ABRIR TAMBIEN PRODUIT.DAT (ANTES SOL        
005200*                             ABRIAN FARM-ALO Y FARM-TOT POR SU CU        
005300*                             CADA UNO CON SU PROPIO CANAL). AHORA        
005400*                             FARM-OP3 INICIA LA CADENA DE LLAMADO        
005500*                             ES QUIEN ABRE Y CIERRA AMBOS ARCHIVO        
005600*                             FARM-ALO, FARM-RMV Y FARM-TOT USAN E        
005700*                             MISMO CANAL SIN VOLVER A ABRIRLO.           
005800*****************************************************************         
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     CLASS NUMERICOS IS "0" THRU "9".                                     
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600     SELECT VENTMTX ASSIGN TO VENTMTX                                     
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS WS-STATUS-VENTMTX.                                
006900     SELECT VENTAHD ASSIGN TO VENTAHD                                     
007000         ORGANIZATION IS INDEXED                                          
007100         ACCESS MODE IS DYNAMIC                                           
007200         RECORD KEY IS VTA-ID                                             
007300         FILE STATUS IS WS-STATUS-VENTAHD.                                
007400     SELECT VENTADT ASSIGN TO VENTADT                                     
007500         ORGANIZATION IS INDEXED                                          
007600         ACCESS MODE IS DYNAMIC                                           
007700         RECORD KEY IS LIN-ID                                             
007800         ALTERNATE RECORD KEY IS LIN-VENTA-ID                             
007900             WITH DUPLICATES                                              
008000         FILE STATUS IS WS-STATUS-VENTADT.                                
008100     SELECT LOTESTK ASSIGN TO LOTESTK                                     
008200         ORGANIZATION IS INDEXED                                          
008300         ACCESS MODE IS DYNAMIC                                           
008400         RECORD KEY IS LOT-ID                                             
008500         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-VENC                      
008600             WITH DUPLICATES                                              
008700         ALTERNATE RECORD KEY IS LOT-CLAVE-PROD-NUM                       
008800             WITH DUPLICATES                                              
008900         FILE STATUS IS WS-STATUS-LOTESTK.                                
009000     SELECT PRODUIT ASSIGN TO PRODUIT                                     
009100         ORGANIZATION IS INDEXED                                          
009200         ACCESS MODE IS DYNAMIC                                           
009300         RECORD KEY IS PRD-ID                                             
009400         FILE STATUS IS WS-STATUS-PRODUIT.                                
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700 FD  VENTMTX                                                              
009800     LABEL RECORD IS STANDARD.                                            
009900 COPY VENTMTX.                                                            
010000 FD  VENTAHD                                                              
010100     LABEL RECORD IS STANDARD.                                            
010200 COPY VENTAHD.                                                            
010300 FD  VENTADT                                                              
010400     LABEL RECORD IS STANDARD.                                            
010500 COPY VENTADT.                                                            
010600*    ARCHIVOS EXTERNOS (SF-0206): ESTE PROGRAMA INICIA LA CADENA D        
010700*    LLAMADOS Y ES QUIEN ABRE Y CIERRA EL CANAL; FARM-ALO, FARM-RM        
010800*    Y FARM-TOT LO USAN SIN VOLVER A ABRIRLO.                             
010900 FD  LOTESTK                                                              
011000     IS EXTERNAL                                                          
011100     LABEL RECORD IS STANDARD.                                            
011200 COPY LOTESTK.                                                            
011300 FD  PRODUIT                                                              
011400     IS EXTERNAL                                                          
011500     LABEL RECORD IS STANDARD.                                            
011600 COPY PRODUIT.                                                            
011700 WORKING-STORAGE SECTION.                                                 
011800 01  WS-ESTADOS-ARCHIVO.                                                  
011900     05  WS-STATUS-VENTMTX           PIC XX.                              
012000     05  WS-STATUS-VENTAHD           PIC XX.                              
012100         88  WS-VENTAHD-OK               VALUE "00".                      
012200         88  WS-VENTAHD-NO-EXISTE        VALUE "23".                      
012300     05  WS-STATUS-VENTADT           PIC XX.                              
012400     05  WS-STATUS-LOTESTK           PIC XX.                              
012500         88  WS-LOTESTK-NO-EXISTE        VALUE "23".                      
012600     05  WS-STATUS-PRODUIT           PIC XX.                              
012700         88  WS-PRODUIT-OK               VALUE "00".                      
012800*    VISTA COMBINADA DE LOS CINCO CODIGOS DE ESTADO, PARA VOLCAR          
012900*    EN UNA SOLA LINEA DE BITACORA.                                       
013000 01  WS-ESTADOS-COMBINADOS REDEFINES                                      
013100     WS-ESTADOS-ARCHIVO.                                                  
013200     05  FILLER                      PIC X(10).                           
013300 01  WS-SWITCHES.                                                         
013400     05  WS-SW-FIN-VENTMTX           PIC X.                               
013500         88  WS-FIN-VENTMTX              VALUE "S".                       
013600         88  WS-NO-FIN-VENTMTX           VALUE "N".                       
013700     05  WS-SW-VENTA-RECHAZADA       PIC X.                               
013800         88  WS-VENTA-ES-RECHAZADA       VALUE "S".                       
013900         88  WS-VENTA-ES-VALIDA          VALUE "N".                       
014000*    "S" APENAS UNA LINEA NUEVA FALLA LA VALIDACION/ASIGNACION DE         
014100*    STOCK -- OBLIGA A DESHACER LAS LINEAS NUEVAS YA GRABADAS Y A         
014200*    RESTAURAR LAS LINEAS VIEJAS EN VEZ DE DEJAR LA VENTA A MEDIAS        
014300*    (SF-0198).                                                           
014400     05  WS-SW-LINEAS-NUEVAS-FALLAN  PIC X.                               
014500         88  WS-LINEAS-NUEVAS-FALLAN     VALUE "S".                       
014600         88  WS-LINEAS-NUEVAS-VALIDAN    VALUE "N".                       
014700 01  WS-CONTADORES-ID.                                                    
014800     05  WS-PROXIMO-LINEA-ID         PIC 9(9) COMP.                       
014900*    VISTA DEL CONTADOR DE LINEAS PARA VALIDAR SU RANGO EN LA             
015000*    CONSOLA DE OPERACION.                                                
015100 01  WS-CONTADORES-ID-R REDEFINES                                         
015200     WS-CONTADORES-ID.                                                    
015300     05  WS-CID-DIGITOS              PIC 9(9).                            
015400 01  WS-CONTADORES-CORRIDA.                                               
015500     05  WS-VENTAS-MODIFICADAS       PIC 9(7) COMP.                       
015600     05  WS-VENTAS-RECHAZADAS        PIC 9(7) COMP.                       
015700     05  WS-VENTAS-NO-ENCONTRADAS    PIC 9(7) COMP.                       
015800     05  WS-LINEAS-RECHAZADAS        PIC 9(7) COMP.                       
015900*    CANTIDAD DE LINEAS VIEJAS GUARDADAS EN WS-TABLA-LINEAS-VIEJAS        
016000*    PARA LA VENTA EN CURSO Y SUBINDICE DE RECORRIDO DE ESA TABLA         
016100*    CAMPOS SUELTOS DE TRABAJO, NO FORMAN PARTE DEL RESUMEN.              
016200 77  WS-CANTIDAD-LINEAS-VIEJAS       PIC 9(4) COMP.                       
016300 77  WS-IDX-LINEA-VIEJA              PIC 9(4) COMP.                       
016400 01  WS-DATOS-VENTA-EN-CURSO.                                             
016500     05  WS-VEC-VENTA-ID             PIC 9(9) COMP.                       
016600     05  WS-VEC-USUARIO-ID           PIC 9(9).                            
016700     05  WS-VEC-MONTO-TOTAL          PIC S9(10)V99.                       
016800     05  WS-VEC-LINEAS-ESCRITAS      PIC 9(7) COMP.                       
016900 01  WS-FECHA-SISTEMA-CORTA          PIC 9(6).                            
017000*    VISTA DESGLOSADA DE LA FECHA CORTA DEL SISTEMA (ANO/MES/DIA          
017100*    DE DOS DIGITOS), PARA CONSTRUIR LA FECHA COMPLETA CCYYMMDD.          
017200 01  WS-FECHA-SISTEMA-CORTA-R REDEFINES                                   
017300     WS-FECHA-SISTEMA-CORTA.                                              
017400     05  WS-FSC-ANO                  PIC 99.                              
017500     05  WS-FSC-MES                  PIC 99.                              
017600     05  WS-FSC-DIA                  PIC 99.                              
017700 01  WS-HORA-SISTEMA-LARGA           PIC 9(8).                            
017800*    VISTA DESGLOSADA DE LA HORA LARGA DEL SISTEMA (HHMMSSCC).            
017900 01  WS-HORA-SISTEMA-LARGA-R REDEFINES                                    
018000     WS-HORA-SISTEMA-LARGA.                                               
018100     05  WS-HSL-HORA                 PIC 99.                              
018200     05  WS-HSL-MINUTO               PIC 99.                              
018300     05  WS-HSL-SEGUNDO              PIC 99.                              
018400     05  WS-HSL-CENTESIMA            PIC 99.                              
018500 01  WS-HORA-VENTA-HHMMSS.                                                
018600     05  WS-HV-HORA                  PIC 99.                              
018700     05  WS-HV-MINUTO                PIC 99.                              
018800     05  WS-HV-SEGUNDO               PIC 99.                              
018900 01  WS-FECHA-VENTA-CCYYMMDD         PIC 9(8).                            
019000*    VISTA DESGLOSADA DE LA FECHA COMPLETA DE MODIFICACION DE LA          
019100*    VENTA (SIGLO/ANO/MES/DIA), CONSTRUIDA POR EL BLOQUE Y2K.             
019200 01  WS-FECHA-VENTA-CCYYMMDD-R REDEFINES                                  
019300     WS-FECHA-VENTA-CCYYMMDD.                                             
019400     05  WS-FVL-SIGLO                PIC 99.                              
019500     05  WS-FVL-ANO                  PIC 99.                              
019600     05  WS-FVL-MES                  PIC 99.                              
019700     05  WS-FVL-DIA                  PIC 99.                              
019800*    COPIA COMPLETA DE LAS LINEAS VIEJAS DE LA VENTA, TOMADA ANTES        
019900*    DE RESTITUIR STOCK O BORRAR NADA DE VENTADT.DAT. SI LAS LINEA        
020000*    NUEVAS NO VALIDAN COMPLETAS, ESTA TABLA PERMITE RESTAURARLAS         
020100*    TAL COMO ESTABAN (SF-0198). CIEN LINEAS POR VENTA ALCANZA            
020200*    HOLGADAMENTE PARA UNA BOLETA DE FARMACIA.                            
020300 01  WS-TABLA-LINEAS-VIEJAS.                                              
020400     05  WS-TLV-LINEA OCCURS 100 TIMES.                                   
020500         10  WS-TLV-LIN-ID           PIC 9(9).                            
020600         10  WS-TLV-PRODUCTO-ID      PIC 9(9).                            
020700         10  WS-TLV-CANTIDAD         PIC 9(9).                            
020800         10  WS-TLV-PRECIO-VENTA     PIC S9(8)V99.                        
020900         10  WS-TLV-NUMERO-LOTE      PIC X(100).                          
021000         10  WS-TLV-FECHA-VENC       PIC 9(8).                            
021100         10  WS-TLV-MONTO-TOTAL      PIC S9(10)V99.                       
021200         10  FILLER                  PIC X(10).                           
021300 01  WS-CLAVE-BUSQUEDA-LOTE.                                              
021400     05  WS-CBL-PRODUCTO-ID          PIC 9(9).                            
021500     05  WS-CBL-NUMERO-LOTE          PIC X(100).                          
021600 01  WS-PARM-RECALCULO.                                                   
021700     05  WS-PR-PRODUCTO-ID           PIC 9(9).                            
021800     05  WS-PR-CODIGO-RETORNO        PIC X.                               
021900 01  WS-PARM-LINEA.                                                       
022000     05  WS-PL-PRODUCTO-ID           PIC 9(9).                            
022100     05  WS-PL-CANTIDAD              PIC 9(9).                            
022200     05  WS-PL-PRECIO-UNITARIO       PIC S9(8)V99.                        
022300     05  WS-PL-NUMERO-LOTE-SALIDA    PIC X(100).                          
022400     05  WS-PL-FECHA-VENC-SALIDA     PIC 9(8).                            
022500     05  WS-PL-MONTO-TOTAL-LINEA     PIC S9(10)V99.                       
022600     05  WS-PL-CODIGO-RETORNO        PIC X.                               
022700         88  WS-PL-LINEA-OK              VALUE "0".                       
022800 LINKAGE SECTION.                                                         
022900*    RESUMEN DE LA CORRIDA -- LO RECIBE MENUFARM PARA EL INFORME          
023000*    DE CONTROL DEL LOTE BATCH.                                           
023100 01  LK-RESUMEN-OP3.                                                      
023200     05  LK-VENTAS-MODIFICADAS       PIC 9(7).                            
023300     05  LK-VENTAS-RECHAZADAS        PIC 9(7).                            
023400     05  LK-VENTAS-NO-ENCONTRADAS    PIC 9(7).                            
023500     05  LK-LINEAS-RECHAZADAS        PIC 9(7).                            
023600 PROCEDURE DIVISION USING LK-RESUMEN-OP3.                                 
023700 1000-INICIO.                                                             
023800     MOVE ZERO TO WS-VENTAS-MODIFICADAS.                                  
023900     MOVE ZERO TO WS-VENTAS-RECHAZADAS.                                   
024000     MOVE ZERO TO WS-VENTAS-NO-ENCONTRADAS.                               
024100     MOVE ZERO TO WS-LINEAS-RECHAZADAS.                                   
024200     SET WS-NO-FIN-VENTMTX TO TRUE.                                       
024300     ACCEPT WS-FECHA-SISTEMA-CORTA FROM DATE.                             
024400     ACCEPT WS-HORA-SISTEMA-LARGA FROM TIME.                              
024500     IF WS-FSC-ANO < 50                                                   
024600         MOVE 20 TO WS-FVL-SIGLO                                          
024700     ELSE                                                                 
024800         MOVE 19 TO WS-FVL-SIGLO                                          
024900     END-IF.                                                              
025000     MOVE WS-FSC-ANO TO WS-FVL-ANO.                                       
025100     MOVE WS-FSC-MES TO WS-FVL-MES.                                       
025200     MOVE WS-FSC-DIA TO WS-FVL-DIA.                                       
025300     MOVE WS-HSL-HORA TO WS-HV-HORA.                                      
025400     MOVE WS-HSL-MINUTO TO WS-HV-MINUTO.                                  
025500     MOVE WS-HSL-SEGUNDO TO WS-HV-SEGUNDO.                                
025600     OPEN INPUT VENTMTX.                                                  
025700     OPEN I-O VENTAHD.                                                    
025800     OPEN I-O VENTADT.                                                    
025900     OPEN I-O LOTESTK.                                                    
026000     OPEN I-O PRODUIT.                                                    
026100     PERFORM 1050-FIJAR-LINEAS.                                           
026200     PERFORM 1200-LEER-TRANSACCION.                                       
026300     PERFORM 1000-LEER-MODIFICACION THRU 1000-SALIDA                      
026400         UNTIL WS-FIN-VENTMTX.                                            
026500     PERFORM 9000-CERRAR.                                                 
026600     MOVE WS-VENTAS-MODIFICADAS TO LK-VENTAS-MODIFICADAS.                 
026700     MOVE WS-VENTAS-RECHAZADAS TO LK-VENTAS-RECHAZADAS.                   
026800     MOVE WS-VENTAS-NO-ENCONTRADAS TO LK-VENTAS-NO-ENCONTRADAS.           
026900     MOVE WS-LINEAS-RECHAZADAS TO LK-LINEAS-RECHAZADAS.                   
027000     GOBACK.                                                              
027100*    FIJA EL PROXIMO LIN-ID DISPONIBLE, DEL MISMO MODO QUE FARM-OP        
027200*    LO HACE PARA LAS VENTAS NUEVAS (CONTAR Y SUMAR UNO).                 
027300 1050-FIJAR-LINEAS.                                                       
027400     MOVE ZERO TO WS-PROXIMO-LINEA-ID.                                    
027500 1050-CONTAR-LINEAS.                                                      
027600     READ VENTADT NEXT RECORD                                             
027700         AT END GO TO 1050-EXIT                                           
027800     END-READ.                                                            
027900     ADD 1 TO WS-PROXIMO-LINEA-ID.                                        
028000     GO TO 1050-CONTAR-LINEAS.                                            
028100 1050-EXIT.                                                               
028200     ADD 1 TO WS-PROXIMO-LINEA-ID.                                        
028300     CLOSE VENTADT.                                                       
028400     OPEN I-O VENTADT.                                                    
028500 1200-LEER-TRANSACCION.                                                   
028600     READ VENTMTX                                                         
028700         AT END SET WS-FIN-VENTMTX TO TRUE                                
028800     END-READ.                                                            
028900*    PROCESA UNA MODIFICACION COMPLETA -- ENCABEZADO, RESTITUCION         
029000*    DE LAS LINEAS VIEJAS, BORRADO Y REGRABADO DE LAS LINEAS              
029100*    NUEVAS. AVANZA HASTA EL SIGUIENTE ENCABEZADO O FIN DE ARCHIVO        
029200*    LA VENTA NO SE DA POR MODIFICADA HASTA QUE TODAS LAS LINEAS          
029300*    NUEVAS VALIDAN Y ASIGNAN STOCK (SF-0198); SI ALGUNA FALLA, O         
029400*    NO VIENE NINGUNA LINEA NUEVA, SE DESHACE TODO LO YA GRABADO Y        
029500*    SE RESTAURAN LAS LINEAS VIEJAS -- LA VENTA QUEDA IGUAL A COMO        
029600*    ESTABA ANTES DE LEER LA TRANSACCION DE MODIFICACION.                 
029700 1000-LEER-MODIFICACION.                                                  
029800     IF NOT MTX-ES-ENCABEZADO                                             
029900         GO TO 1000-SALIDA                                                
030000     END-IF.                                                              
030100     SET WS-VENTA-ES-VALIDA TO TRUE.                                      
030200     MOVE MTX-VENTA-ID TO WS-VEC-VENTA-ID.                                
030300     PERFORM 2000-LEER-VENTA-EXISTENTE.                                   
030400     IF WS-VENTA-ES-RECHAZADA                                             
030500         PERFORM 7000-SALTAR-VENTA THRU 7000-EXIT                         
030600             UNTIL MTX-ES-FIN-VENTA OR WS-FIN-VENTMTX                     
030700         GO TO 1000-SALIDA                                                
030800     END-IF.                                                              
030900     PERFORM 2100-CARGAR-LINEAS-VIEJAS.                                   
031000     PERFORM 3000-RESTITUIR-LINEAS.                                       
031100     PERFORM 4000-LIMPIAR-VENTA.                                          
031200     PERFORM 1200-LEER-TRANSACCION.                                       
031300     MOVE ZERO TO WS-VEC-MONTO-TOTAL.                                     
031400     MOVE ZERO TO WS-VEC-LINEAS-ESCRITAS.                                 
031500     SET WS-LINEAS-NUEVAS-VALIDAN TO TRUE.                                
031600     PERFORM 5000-PROCESAR-LINEAS-NUEVAS THRU 5000-SALIDA                 
031700         UNTIL MTX-ES-FIN-VENTA OR WS-FIN-VENTMTX                         
031800             OR WS-LINEAS-NUEVAS-FALLAN.                                  
031900     IF WS-LINEAS-NUEVAS-FALLAN OR WS-VEC-LINEAS-ESCRITAS = ZERO          
032000         PERFORM 5700-SALTAR-RESTO-LINEAS-NUEVAS THRU 5700-EXIT           
032100             UNTIL MTX-ES-FIN-VENTA OR WS-FIN-VENTMTX                     
032200         PERFORM 5800-DESHACER-LINEAS-NUEVAS                              
032300         PERFORM 5900-RESTAURAR-LINEAS-VIEJAS                             
032400         ADD 1 TO WS-VENTAS-RECHAZADAS                                    
032500     ELSE                                                                 
032600         PERFORM 6000-REGRABAR-VENTA                                      
032700         ADD 1 TO WS-VENTAS-MODIFICADAS                                   
032800     END-IF.                                                              
032900     PERFORM 1200-LEER-TRANSACCION.                                       
033000 1000-SALIDA.                                                             
033100     EXIT.                                                                
033200*    AVANZA EL ARCHIVO DE TRANSACCIONES HASTA EL PROXIMO "T" SIN          
033300*    PROCESAR NADA, PARA DESCARTAR UNA VENTA CUYO ENCABEZADO NO           
033400*    SE ENCONTRO EN VENTAHD.DAT.                                          
033500 7000-SALTAR-VENTA.                                                       
033600     PERFORM 1200-LEER-TRANSACCION.                                       
033700 7000-EXIT.                                                               
033800     EXIT.                                                                
033900*    BUSCA EL ENCABEZADO DE LA VENTA A MODIFICAR. SI NO EXISTE, SE        
034000*    RECHAZA LA MODIFICACION COMPLETA (LA VENTA NO SE TOCA).              
034100 2000-LEER-VENTA-EXISTENTE.                                               
034200     MOVE WS-VEC-VENTA-ID TO VTA-ID.                                      
034300     READ VENTAHD                                                         
034400         INVALID KEY                                                      
034500             SET WS-VENTA-ES-RECHAZADA TO TRUE                            
034600             ADD 1 TO WS-VENTAS-NO-ENCONTRADAS                            
034700     END-READ.                                                            
034800     IF WS-VENTA-ES-VALIDA                                                
034900         MOVE VTA-USUARIO-ID TO WS-VEC-USUARIO-ID                         
035000     END-IF.                                                              
035100*    COPIA LAS LINEAS ACTUALES DE LA VENTA (RECORRIDAS POR LA CLAV        
035200*    ALTERNA LIN-VENTA-ID) A WS-TABLA-LINEAS-VIEJAS, ANTES DE             
035300*    TOCARLES EL STOCK O BORRARLAS. ES LA UNICA FUENTE QUE USAN           
035400*    3000-RESTITUIR-LINEAS, 4000-LIMPIAR-VENTA Y, SI HACE FALTA,          
035500*    5900-RESTAURAR-LINEAS-VIEJAS (SF-0198).                              
035600 2100-CARGAR-LINEAS-VIEJAS.                                               
035700     MOVE ZERO TO WS-CANTIDAD-LINEAS-VIEJAS.                              
035800     MOVE WS-VEC-VENTA-ID TO LIN-VENTA-ID.                                
035900     START VENTADT KEY IS EQUAL TO LIN-VENTA-ID                           
036000         INVALID KEY GO TO 2100-EXIT                                      
036100     END-START.                                                           
036200 2110-CARGAR-UNA-LINEA-VIEJA.                                             
036300     READ VENTADT NEXT RECORD                                             
036400         AT END GO TO 2100-EXIT                                           
036500     END-READ.                                                            
036600     IF LIN-VENTA-ID NOT = WS-VEC-VENTA-ID                                
036700         GO TO 2100-EXIT                                                  
036800     END-IF.                                                              
036900     ADD 1 TO WS-CANTIDAD-LINEAS-VIEJAS.                                  
037000     MOVE LIN-ID                                                          
037100         TO WS-TLV-LIN-ID (WS-CANTIDAD-LINEAS-VIEJAS).                    
037200     MOVE LIN-PRODUCTO-ID                                                 
037300         TO WS-TLV-PRODUCTO-ID (WS-CANTIDAD-LINEAS-VIEJAS).               
037400     MOVE LIN-CANTIDAD                                                    
037500         TO WS-TLV-CANTIDAD (WS-CANTIDAD-LINEAS-VIEJAS).                  
037600     MOVE LIN-PRECIO-VENTA-TTC                                            
037700         TO WS-TLV-PRECIO-VENTA (WS-CANTIDAD-LINEAS-VIEJAS).              
037800     MOVE LIN-NUMERO-LOTE                                                 
037900         TO WS-TLV-NUMERO-LOTE (WS-CANTIDAD-LINEAS-VIEJAS).               
038000     MOVE LIN-FECHA-VENCIMIENTO                                           
038100         TO WS-TLV-FECHA-VENC (WS-CANTIDAD-LINEAS-VIEJAS).                
038200     MOVE LIN-MONTO-TOTAL                                                 
038300         TO WS-TLV-MONTO-TOTAL (WS-CANTIDAD-LINEAS-VIEJAS).               
038400     GO TO 2110-CARGAR-UNA-LINEA-VIEJA.                                   
038500 2100-EXIT.                                                               
038600     EXIT.                                                                
038700*    DEVUELVE A CADA LOTE DE ORIGEN LA CANTIDAD DE LAS LINEAS             
038800*    VIEJAS, TOMADAS DE LA TABLA CARGADA EN 2100. SI EL LOTE YA NO        
038900*    EXISTE, LA LINEA QUEDA SIN RESTITUIR PERO SE CONTINUA CON LAS        
039000*    DEMAS (EL LOTE PUDO HABER SIDO ELIMINADO A MANO).                    
039100 3000-RESTITUIR-LINEAS.                                                   
039200     MOVE ZERO TO WS-IDX-LINEA-VIEJA.                                     
039300 3100-RESTITUIR-UNA-LINEA.                                                
039400     ADD 1 TO WS-IDX-LINEA-VIEJA.                                         
039500     IF WS-IDX-LINEA-VIEJA > WS-CANTIDAD-LINEAS-VIEJAS                    
039600         GO TO 3000-EXIT                                                  
039700     END-IF.                                                              
039800     MOVE WS-TLV-PRODUCTO-ID (WS-IDX-LINEA-VIEJA)                         
039900         TO WS-CBL-PRODUCTO-ID.                                           
040000     MOVE WS-TLV-NUMERO-LOTE (WS-IDX-LINEA-VIEJA)                         
040100         TO WS-CBL-NUMERO-LOTE.                                           
040200     MOVE WS-CBL-PRODUCTO-ID TO LOT-CPN-PRODUCTO-ID.                      
040300     MOVE WS-CBL-NUMERO-LOTE TO LOT-CPN-NUMERO-LOTE.                      
040400     READ LOTESTK KEY IS LOT-CLAVE-PROD-NUM                               
040500         INVALID KEY GO TO 3100-RESTITUIR-UNA-LINEA                       
040600     END-READ.                                                            
040700     ADD WS-TLV-CANTIDAD (WS-IDX-LINEA-VIEJA) TO LOT-CANTIDAD.            
040800     REWRITE FARM-REG-LOTE                                                
040900         INVALID KEY CONTINUE                                             
041000     END-REWRITE.                                                         
041100     MOVE WS-CBL-PRODUCTO-ID TO WS-PR-PRODUCTO-ID.                        
041200     CALL "FARM-TOT" USING WS-PARM-RECALCULO.                             
041300     GO TO 3100-RESTITUIR-UNA-LINEA.                                      
041400 3000-EXIT.                                                               
041500     EXIT.                                                                
041600*    BORRA LAS LINEAS ANTIGUAS DE LA VENTA, YA RESTITUIDAS, POR SU        
041700*    LIN-ID GUARDADO EN LA TABLA -- ASI NO SE TOCA NINGUNA LINEA          
041800*    NUEVA QUE SE HAYA ALCANZADO A GRABAR BAJO EL MISMO LIN-VENTA-        
041900 4000-LIMPIAR-VENTA.                                                      
042000     MOVE ZERO TO WS-IDX-LINEA-VIEJA.                                     
042100 4100-BORRAR-UNA-LINEA.                                                   
042200     ADD 1 TO WS-IDX-LINEA-VIEJA.                                         
042300     IF WS-IDX-LINEA-VIEJA > WS-CANTIDAD-LINEAS-VIEJAS                    
042400         GO TO 4000-EXIT                                                  
042500     END-IF.                                                              
042600     MOVE WS-TLV-LIN-ID (WS-IDX-LINEA-VIEJA) TO LIN-ID.                   
042700     READ VENTADT                                                         
042800         INVALID KEY GO TO 4100-BORRAR-UNA-LINEA                          
042900     END-READ.                                                            
043000     DELETE VENTADT                                                       
043100         INVALID KEY CONTINUE                                             
043200     END-DELETE.                                                          
043300     GO TO 4100-BORRAR-UNA-LINEA.                                         
043400 4000-EXIT.                                                               
043500     EXIT.                                                                
043600*    VALIDA/ASIGNA/ACUMULA CADA LINEA NUEVA CON EL MISMO                  
043700*    PROCEDIMIENTO QUE FARM-OP2, VIA CALL A FARM-ALO. LA PRIMERA          
043800*    LINEA QUE FALLA PRENDE WS-SW-LINEAS-NUEVAS-FALLAN Y DETIENE E        
043900*    BARRIDO (SF-0198).                                                   
044000 5000-PROCESAR-LINEAS-NUEVAS.                                             
044100     IF NOT MTX-ES-DETALLE                                                
044200         GO TO 5000-SALIDA                                                
044300     END-IF.                                                              
044400     MOVE MTX-PRODUCTO-ID TO WS-PL-PRODUCTO-ID.                           
044500     MOVE MTX-CANTIDAD TO WS-PL-CANTIDAD.                                 
044600     MOVE MTX-PRECIO-UNITARIO-TTC TO WS-PL-PRECIO-UNITARIO.               
044700     CALL "FARM-ALO" USING WS-PARM-LINEA.                                 
044800     IF WS-PL-LINEA-OK                                                    
044900         PERFORM 5500-ESCRIBIR-LINEA                                      
045000         ADD WS-PL-MONTO-TOTAL-LINEA TO WS-VEC-MONTO-TOTAL                
045100         ADD 1 TO WS-VEC-LINEAS-ESCRITAS                                  
045200     ELSE                                                                 
045300         ADD 1 TO WS-LINEAS-RECHAZADAS                                    
045400         SET WS-LINEAS-NUEVAS-FALLAN TO TRUE                              
045500     END-IF.                                                              
045600     IF NOT WS-LINEAS-NUEVAS-FALLAN                                       
045700         PERFORM 1200-LEER-TRANSACCION                                    
045800     END-IF.                                                              
045900 5000-SALIDA.                                                             
046000     EXIT.                                                                
046100 5500-ESCRIBIR-LINEA.                                                     
046200     MOVE WS-PROXIMO-LINEA-ID TO LIN-ID.                                  
046300     ADD 1 TO WS-PROXIMO-LINEA-ID.                                        
046400     MOVE WS-VEC-VENTA-ID TO LIN-VENTA-ID.                                
046500     MOVE WS-PL-PRODUCTO-ID TO LIN-PRODUCTO-ID.                           
046600     MOVE WS-PL-CANTIDAD TO LIN-CANTIDAD.                                 
046700     MOVE WS-PL-PRECIO-UNITARIO TO LIN-PRECIO-VENTA-TTC.                  
046800     MOVE WS-PL-NUMERO-LOTE-SALIDA TO LIN-NUMERO-LOTE.                    
046900     MOVE WS-PL-FECHA-VENC-SALIDA TO LIN-FECHA-VENCIMIENTO.               
047000     MOVE WS-PL-MONTO-TOTAL-LINEA TO LIN-MONTO-TOTAL.                     
047100     WRITE FARM-REG-LINEA                                                 
047200         INVALID KEY CONTINUE                                             
047300     END-WRITE.                                                           
047400*    UNA VEZ QUE LAS LINEAS NUEVAS SE RECHAZAN, EL RESTO DE LA            
047500*    TRANSACCION YA NO SE PROCESA -- SOLO SE AVANZA HASTA EL CIERR        
047600*    "T" DE LA VENTA.                                                     
047700 5700-SALTAR-RESTO-LINEAS-NUEVAS.                                         
047800     PERFORM 1200-LEER-TRANSACCION.                                       
047900 5700-EXIT.                                                               
048000     EXIT.                                                                
048100*    DESHACE LAS LINEAS NUEVAS QUE YA SE ALCANZARON A GRABAR PARA         
048200*    VENTA RECHAZADA: DEVUELVE CADA CANTIDAD AL LOTE DE ORIGEN Y          
048300*    BORRA LA LINEA. COMO 4000-LIMPIAR-VENTA YA BORRO LAS LINEAS          
048400*    VIEJAS, LO UNICO QUE QUEDA BAJO ESTE LIN-VENTA-ID SON LINEAS         
048500*    NUEVAS (SF-0198).                                                    
048600 5800-DESHACER-LINEAS-NUEVAS.                                             
048700     MOVE WS-VEC-VENTA-ID TO LIN-VENTA-ID.                                
048800     START VENTADT KEY IS EQUAL TO LIN-VENTA-ID                           
048900         INVALID KEY GO TO 5800-EXIT                                      
049000     END-START.                                                           
049100 5810-DESHACER-UNA-LINEA-NUEVA.                                           
049200     READ VENTADT NEXT RECORD                                             
049300         AT END GO TO 5800-EXIT                                           
049400     END-READ.                                                            
049500     IF LIN-VENTA-ID NOT = WS-VEC-VENTA-ID                                
049600         GO TO 5800-EXIT                                                  
049700     END-IF.                                                              
049800     MOVE LIN-PRODUCTO-ID TO WS-CBL-PRODUCTO-ID.                          
049900     MOVE LIN-NUMERO-LOTE TO WS-CBL-NUMERO-LOTE.                          
050000     MOVE WS-CBL-PRODUCTO-ID TO LOT-CPN-PRODUCTO-ID.                      
050100     MOVE WS-CBL-NUMERO-LOTE TO LOT-CPN-NUMERO-LOTE.                      
050200     READ LOTESTK KEY IS LOT-CLAVE-PROD-NUM                               
050300         INVALID KEY GO TO 5820-BORRAR-LINEA-NUEVA                        
050400     END-READ.                                                            
050500     ADD LIN-CANTIDAD TO LOT-CANTIDAD.                                    
050600     REWRITE FARM-REG-LOTE                                                
050700         INVALID KEY CONTINUE                                             
050800     END-REWRITE.                                                         
050900     MOVE WS-CBL-PRODUCTO-ID TO WS-PR-PRODUCTO-ID.                        
051000     CALL "FARM-TOT" USING WS-PARM-RECALCULO.                             
051100 5820-BORRAR-LINEA-NUEVA.                                                 
051200     DELETE VENTADT                                                       
051300         INVALID KEY CONTINUE                                             
051400     END-DELETE.                                                          
051500     GO TO 5810-DESHACER-UNA-LINEA-NUEVA.                                 
051600 5800-EXIT.                                                               
051700     EXIT.                                                                
051800*    RESTAURA LAS LINEAS VIEJAS DESDE WS-TABLA-LINEAS-VIEJAS: LE          
051900*    QUITA A CADA LOTE LA CANTIDAD QUE 3000-RESTITUIR-LINEAS LE           
052000*    HABIA DEVUELTO Y REGRABA LA LINEA TAL COMO ESTABA. LA VENTA          
052100*    QUEDA EXACTAMENTE IGUAL A ANTES DE LEER LA MODIFICACION              
052200*    (SF-0198); POR ESO 6000-REGRABAR-VENTA NO SE INVOCA EN ESTE          
052300*    CAMINO -- EL ENCABEZADO NUNCA CAMBIO.                                
052400 5900-RESTAURAR-LINEAS-VIEJAS.                                            
052500     MOVE ZERO TO WS-IDX-LINEA-VIEJA.                                     
052600 5910-RESTAURAR-UNA-LINEA-VIEJA.                                          
052700     ADD 1 TO WS-IDX-LINEA-VIEJA.                                         
052800     IF WS-IDX-LINEA-VIEJA > WS-CANTIDAD-LINEAS-VIEJAS                    
052900         GO TO 5900-EXIT                                                  
053000     END-IF.                                                              
053100     MOVE WS-TLV-PRODUCTO-ID (WS-IDX-LINEA-VIEJA)                         
053200         TO WS-CBL-PRODUCTO-ID.                                           
053300     MOVE WS-TLV-NUMERO-LOTE (WS-IDX-LINEA-VIEJA)                         
053400         TO WS-CBL-NUMERO-LOTE.                                           
053500     MOVE WS-CBL-PRODUCTO-ID TO LOT-CPN-PRODUCTO-ID.                      
053600     MOVE WS-CBL-NUMERO-LOTE TO LOT-CPN-NUMERO-LOTE.                      
053700     READ LOTESTK KEY IS LOT-CLAVE-PROD-NUM                               
053800         INVALID KEY GO TO 5920-REGRABAR-LINEA-VIEJA                      
053900     END-READ.                                                            
054000     SUBTRACT WS-TLV-CANTIDAD (WS-IDX-LINEA-VIEJA) FROM LOT-CANTID        
054100     REWRITE FARM-REG-LOTE                                                
054200         INVALID KEY CONTINUE                                             
054300     END-REWRITE.                                                         
054400     MOVE WS-CBL-PRODUCTO-ID TO WS-PR-PRODUCTO-ID.                        
054500     CALL "FARM-TOT" USING WS-PARM-RECALCULO.                             
054600 5920-REGRABAR-LINEA-VIEJA.                                               
054700     MOVE WS-TLV-LIN-ID (WS-IDX-LINEA-VIEJA) TO LIN-ID.                   
054800     MOVE WS-VEC-VENTA-ID TO LIN-VENTA-ID.                                
054900     MOVE WS-TLV-PRODUCTO-ID (WS-IDX-LINEA-VIEJA) TO LIN-PRODUCTO-        
055000     MOVE WS-TLV-CANTIDAD (WS-IDX-LINEA-VIEJA) TO LIN-CANTIDAD.           
055100     MOVE WS-TLV-PRECIO-VENTA (WS-IDX-LINEA-VIEJA)                        
055200         TO LIN-PRECIO-VENTA-TTC.                                         
055300     MOVE WS-TLV-NUMERO-LOTE (WS-IDX-LINEA-VIEJA) TO LIN-NUMERO-LO        
055400     MOVE WS-TLV-FECHA-VENC (WS-IDX-LINEA-VIEJA)                          
055500         TO LIN-FECHA-VENCIMIENTO.                                        
055600     MOVE WS-TLV-MONTO-TOTAL (WS-IDX-LINEA-VIEJA) TO LIN-MONTO-TOT        
055700     WRITE FARM-REG-LINEA                                                 
055800         INVALID KEY CONTINUE                                             
055900     END-WRITE.                                                           
056000     GO TO 5910-RESTAURAR-UNA-LINEA-VIEJA.                                
056100 5900-EXIT.                                                               
056200     EXIT.                                                                
056300*    REGRABA EL ENCABEZADO DE LA VENTA CON LA NUEVA FECHA/HORA DE         
056400*    MODIFICACION Y EL NUEVO MONTO TOTAL.                                 
056500 6000-REGRABAR-VENTA.                                                     
056600     MOVE WS-VEC-VENTA-ID TO VTA-ID.                                      
056700     MOVE WS-FECHA-VENTA-CCYYMMDD TO VTA-FECHA.                           
056800     MOVE WS-HORA-VENTA-HHMMSS TO VTA-HORA.                               
056900     MOVE WS-VEC-MONTO-TOTAL TO VTA-MONTO-TOTAL.                          
057000     MOVE WS-VEC-USUARIO-ID TO VTA-USUARIO-ID.                            
057100     REWRITE FARM-REG-VENTA                                               
057200         INVALID KEY CONTINUE                                             
057300     END-REWRITE.                                                         
057400 9000-CERRAR.                                                             
057500     CLOSE VENTMTX.                                                       
057600     CLOSE VENTAHD.                                                       
057700     CLOSE VENTADT.                                                       
057800     CLOSE LOTESTK.                                                       
057900     CLOSE PRODUIT.                                                       
