000100*****************************************************************         
000200* COPYBOOK.....: PRODUIT.CPY                                              
000300* DESCRIPCION..: LAYOUT DEL MAESTRO DE PRODUCTOS (MEDICAMENTOS)           
000400*                DEL SISTEMA DE STOCK Y VENTAS DE FARMACIA.               
000500* ARCHIVO......: PRODUIT.DAT (INDEXADO, CLAVE PRD-ID)                     
000600*****************************************************************         
000700* HISTORIAL DE CAMBIOS                                                    
000800*-----------------------------------------------------------------        
000900* FECHA      PROG.  TICKET    DESCRIPCION                                 
001000*-----------------------------------------------------------------        
001100* 1989-04-11 C.RUZ  SF-0012   VERSION INICIAL DEL LAYOUT.                 
001200* 1990-09-03 C.RUZ  SF-0031   SE AGREGA CAMPO DE UMBRAL DE                
001300*                             REPOSICION (STOCK CRITICO).                 
001400* 1992-02-18 M.SOTO SF-0058   SE AGREGA VISTA NUMERICA DEL                
001500*                             CODIGO EAN PARA VALIDACION.                 
001600* 1994-11-30 M.SOTO SF-0080   SE AGREGA INDICADOR DE STOCK BAJO           
001700*                             EL MINIMO (USADO POR FARM-TOT).             
001800* 1999-01-06 R.PENA SF-0117   REVISION DE FIN DE SIGLO (Y2K): SE          
001900*                             CONFIRMAN LOS CAMPOS DE ESTA COPIA;         
002000*                             NO SE ALMACENAN FECHAS EN EL MAESTRO        
002100*                             DE PRODUCTO, SOLO EN LOTE-DE-STOCK.         
002200* 2003-07-22 R.PENA SF-0164   SE AMPLIA DOSIS DE X(30) A X(50).           
002300* 2006-04-05 R.PENA SF-0195   SE ELIMINA EL INDICADOR DE STOCK BAJ        
002400*                             EL MINIMO -- ERA UN CAMPO DE LA VIEJ        
002500*                             CONSULTA DE STOCK CRITICO POR PANTAL        
002600*                             Y NINGUN PROCESO BATCH LO CALCULA NI        
002700*                             USA. PASA A FORMAR PARTE DEL RELLENO        
002800*****************************************************************         
002900 01  FARM-REG-PRODUCTO.                                                   
003000*    ------------------------------------------------------------         
003100*    IDENTIFICADOR UNICO DEL PRODUCTO (MEDICAMENTO).                      
003200*    ------------------------------------------------------------         
003300     05  PRD-ID                      PIC 9(9).                            
003400*    NOMBRE COMERCIAL DEL MEDICAMENTO. OBLIGATORIO, NO PUEDE              
003500*    QUEDAR EN BLANCO (VALIDADO POR EL PROGRAMA QUE LO GRABA).            
003600     05  PRD-NOMBRE-MEDICAMENTO      PIC X(100).                          
003700*    CODIGO DE BARRAS EAN. OPCIONAL -- PUEDE VENIR EN BLANCO.             
003800     05  PRD-CODIGO-EAN              PIC X(13).                           
003900*    VISTA NUMERICA DEL CODIGO EAN, USADA SOLO PARA VALIDAR QUE           
004000*    EL CODIGO INGRESADO SON PURO DIGITOS CUANDO NO VIENE EN              
004100*    BLANCO. NO SE GRABA POR SEPARADO.                                    
004200     05  PRD-CODIGO-EAN-N REDEFINES                                       
004300         PRD-CODIGO-EAN              PIC 9(13).                           
004400*    PRECIO DE VENTA AL PUBLICO, IMPUESTO INCLUIDO (TTC).                 
004500     05  PRD-PRECIO-VENTA-TTC        PIC S9(8)V99.                        
004600*    PRECIO DE COMPRA AL LABORATORIO, SIN IMPUESTO (HT).                  
004700     05  PRD-PRECIO-COMPRA-HT        PIC S9(8)V99.                        
004800*    UMBRAL DE REPOSICION (CANTIDAD BAJO LA CUAL EL PRODUCTO SE           
004900*    CONSIDERA EN STOCK CRITICO). OBLIGATORIO.                            
005000     05  PRD-STOCK-UMBRAL            PIC 9(9).                            
005100*    CLASIFICACION DE LA FORMA FARMACEUTICA (TABLETA, JARABE,             
005200*    ETC). CODIGO LIBRE -- NO SE VALIDA CONTRA UNA TABLA DE               
005300*    VALORES PORQUE LA ENUMERACION DE ORIGEN NO ESTA DISPONIBLE.          
005400     05  PRD-FORMA-FARMACEUTICA      PIC X(20).                           
005500*    DESCRIPCION LIBRE DE LA DOSIS (EJ. "500 MG").                        
005600     05  PRD-DOSIS                   PIC X(50).                           
005700*    CANTIDAD TOTAL EN STOCK DEL PRODUCTO -- TOTAL DE CONTROL,            
005800*    DERIVADO. ES LA SUMA DE LAS CANTIDADES DE TODOS LOS LOTES            
005900*    DEL PRODUCTO. LO ESCRIBE UNICAMENTE FARM-TOT; NINGUN OTRO            
006000*    PROGRAMA LO ACTUALIZA DE FORMA INDEPENDIENTE.                        
006100     05  PRD-CANTIDAD-TOTAL-STOCK    PIC 9(9).                            
006200*    RELLENO HASTA EL ANCHO DE REGISTRO ESTANDAR DEL MAESTRO (INCL        
006300*    EL BYTE DEL EX-INDICADOR DE STOCK BAJO EL MINIMO, VER SF-0195        
006400     05  FILLER                      PIC X(51).                           
